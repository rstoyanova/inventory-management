000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.      TRNADD1000.
000400 AUTHOR.          R L HASKELL.
000500 INSTALLATION.    MIDLAND AGRI SUPPLY DATA PROCESSING.
000600 DATE-WRITTEN.    03/14/1991.
000700 DATE-COMPILED.
000800 SECURITY.        UNCLASSIFIED.
000900*
001000*-------------------------------------------------------------*
001100*                                                              *
001200*   TRNADD1000 -- POST NEW INVENTORY TRANSACTIONS             *
001300*                                                              *
001400*   READS ONE TRANSACTION REQUEST PER RECORD FROM REQTRAN,    *
001500*   EDITS IT, APPENDS IT TO THE TRANSACTION LOG (TRANLOG)     *
001600*   UNDER A NEW 1-UP TRAN-ID, AND POSTS ITS EFFECT TO THE      *
001700*   STOCK MASTER (STOCKMS) -- ADDING TO THE ON-HAND QUANTITY   *
001800*   OF THE MATCHING ITEM/WAREHOUSE/PRICE ROW IF ONE EXISTS,    *
001900*   OR INSERTING A NEW ROW IF NOT.  REJECTED REQUESTS ARE      *
002000*   WRITTEN TO ERRTRAN AND SKIPPED -- THE LOG IS NEVER READ    *
002100*   BEFORE BEING WRITTEN.  STOCKMS CARRIES NO INDEX -- EACH    *
002200*   LOOKUP IS A SCAN FROM THE TOP, SAME AS SEQ1000'S OLD       *
002300*   MASTER PASS, SINCE ONE REQUEST COMES IN AT A TIME RATHER   *
002400*   THAN A SORTED BATCH.                                       *
002500*                                                              *
002600*-------------------------------------------------------------*
002700*
002800* CHANGE LOG.
002900*
003000*   03/14/91  RLH  WO-4417   ORIGINAL PROGRAM.
003100*   03/29/91  RLH  WO-4417   ADDED ERRTRAN REJECT PATH PER
003200*                            QA FEEDBACK ON UNIT VALIDATION.
003300*   11/02/92  DJK  WO-4963   UNIT-OF-MEASURE EDIT NOW CASE
003400*                            INSENSITIVE -- WAREHOUSE 14 KEYS
003500*                            LOWERCASE "kg" ON THE SCALE HEADS.
003600*   06/18/94  RLH  WO-5512   STOCK KEY WIDENED TO INCLUDE PRICE
003700*                            SO TWO CONTRACTS FOR THE SAME ITEM
003800*                            AT DIFFERENT PRICES DO NOT MERGE.
003900*   02/09/96  DJK  WO-6011   ADDED RUN-DATE STAMP TO BANNER
004000*                            DISPLAY, MNT1000-STYLE.
004100*   09/22/98  SLM  WO-6680   YEAR 2000 REVIEW -- WINDOWED THE
004200*                            2-DIGIT ACCEPT-FROM-DATE YEAR SO
004300*                            FORMATTED-YEAR STAYS 4 DIGITS.
004400*   01/07/99  SLM  WO-6701   UPSI-0 TRACE SWITCH ADDED FOR
004500*                            OPERATIONS TO TURN ON AT THE
004600*                            CONSOLE WITHOUT A RECOMPILE.
004700*   04/30/03  TJP  WO-7288   SUMMARY COUNTS NOW DISPLAYED AT
004800*                            END OF RUN FOR THE NIGHTLY LOG.
004900*   08/19/04  TJP  WO-7402   STOCKMS DROPPED THE RECORD KEY --
005000*                            SCAN-AND-REWRITE REPLACES INDEXED
005100*                            ACCESS SO THE ZERO-BALANCE RELABEL
005200*                            IN TRNCOR2000 CAN CHANGE A STOCK
005300*                            ROW'S KEY FIELDS WITHOUT A KEY-
005400*                            CHANGE REWRITE ERROR.
005410*   11/03/05  TJP  WO-7511   TRANLOG RE-SELECTED AS PLAIN
005420*                            SEQUENTIAL -- IT WAS STILL LINE
005430*                            SEQUENTIAL HERE WHILE TRNCOR2000'S
005440*                            341-SCAN-TRANLOG-FOR-ORIGINAL READ
005450*                            IT AS PLAIN SEQUENTIAL.  THE TWO
005460*                            ARE NOT THE SAME ON-DISK FORMAT,
005470*                            SO A CORRECTION RUN'S STEP-3
005480*                            LOOKUP COULD MISREAD WHAT THIS
005490*                            PROGRAM WROTE.
005492*   11/03/05  TJP  WO-7512   DROPPED THE EXTRA 01-HEADER THAT
005494*                            PRECEDED EACH RECORD COPY BELOW --
005496*                            EACH COPYBOOK ALREADY OPENS WITH
005498*                            ITS OWN 01, SO THE HEADER WAS A
005499*                            DUPLICATE DATA-NAME.
005500*   11/03/05  TJP  WO-7514   351-SCAN-STOCKMS-FOR-KEY NOW
005501*                            COMPARES SKV-KEY IN ONE SHOT
005502*                            INSTEAD OF FIELD BY FIELD -- THE
005503*                            STOCK-RECORD-KEY-VIEW REDEFINES
005504*                            WAS DECLARED BUT NEVER ACTUALLY
005505*                            USED HERE.
005506*
005600 ENVIRONMENT DIVISION.
005700*
005800 CONFIGURATION SECTION.
005900*
006000 SOURCE-COMPUTER.   IBM-4341.
006100 OBJECT-COMPUTER.   IBM-4341.
006200 SPECIAL-NAMES.
006300     UPSI-0  ON STATUS IS WS-TRACE-ON                             WO-6701
006400             OFF STATUS IS WS-TRACE-OFF.
006500*
006600 INPUT-OUTPUT SECTION.
006700*
006800 FILE-CONTROL.
006900*
007000     SELECT REQTRAN  ASSIGN TO "REQTRAN"
007100                     ORGANIZATION IS LINE SEQUENTIAL.
007200*
007300     SELECT TRANLOG  ASSIGN TO "TRANLOG"
007400                     ORGANIZATION IS SEQUENTIAL                   WO-7511
007410                     FILE STATUS IS TRANLOG-FILE-STATUS.          WO-7511
007500*
007600     SELECT STOCKMS  ASSIGN TO "STOCKMS"
007700                     ORGANIZATION IS SEQUENTIAL                   WO-7402
007800                     FILE STATUS IS STOCKMS-FILE-STATUS.
007900*
008000     SELECT ERRTRAN  ASSIGN TO "ERRTRAN"
008100                     ORGANIZATION IS LINE SEQUENTIAL
008200                     FILE STATUS IS ERRTRAN-FILE-STATUS.
008300*
008400     SELECT SEQCTL   ASSIGN TO "SEQCTL"
008500                     ORGANIZATION IS LINE SEQUENTIAL
008600                     FILE STATUS IS SEQCTL-FILE-STATUS.
008700*
008800 DATA DIVISION.
008900*
009000 FILE SECTION.
009100*
009110* THE RECORD AREAS BELOW ARE ALL FLAT FILLER -- THE REAL FIELD
009120* NAMES LIVE ON THE WORKING-STORAGE COPIES (TRANSACTION-REQUEST,
009130* TRANSACTION-RECORD, STOCK-RECORD) THAT EACH READ/WRITE MOVES
009140* THROUGH.  THIS KEEPS A RECORD'S LAYOUT IN ONE PLACE EVEN
009150* THOUGH IT IS READ FROM AND WRITTEN TO SEVERAL FILES.
009160*
009200 FD  REQTRAN.
009300*
009400 01  REQTRAN-RECORD-AREA.
009500     05  FILLER                   PIC X(80).
009600*
009700 FD  TRANLOG.
009800*
009900 01  TRANLOG-RECORD-AREA.
010000     05  FILLER                   PIC X(89).
010100*
010200 FD  STOCKMS.
010300*
010400 01  STOCKMS-RECORD-AREA.
010500     05  FILLER                   PIC X(88).
010600*
010700 FD  ERRTRAN.
010800*
010900 01  ERRTRAN-RECORD-AREA.
011000     05  FILLER                   PIC X(80).
011100*
011200 FD  SEQCTL.
011300*
011400 01  SEQCTL-RECORD-AREA.
011500     05  FILLER                   PIC X(28).
011600*
011700 WORKING-STORAGE SECTION.
011800*
011810* EOF AND FOUND/NOT-FOUND SWITCHES FOR THE MAIN LOOP AND THE
011820* STOCKMS SCAN -- REQUEST-VALID-SWITCH CARRIES THE RESULT OF
011830* 320-EDIT-TRANSACTION-REQUEST OUT TO 300's IF.
011840*
011900 01  SWITCHES.
012000     05  REQTRAN-EOF-SWITCH          PIC X   VALUE "N".
012100         88  REQTRAN-EOF                     VALUE "Y".
012200     05  STOCKMS-EOF-SWITCH          PIC X   VALUE "N".
012300         88  STOCKMS-EOF                     VALUE "Y".
012400     05  ITEM-FOUND-SWITCH           PIC X   VALUE "N".
012500         88  ITEM-FOUND                      VALUE "Y".
012600     05  REQUEST-VALID-SWITCH        PIC X   VALUE "N".
012700         88  REQUEST-IS-VALID                VALUE "Y".
012800     05  FILLER                      PIC X(05).
012900*
013000 77  WS-REQUESTS-READ        PIC 9(7) COMP VALUE ZERO.
013100 77  WS-TRANSACTIONS-POSTED  PIC 9(7) COMP VALUE ZERO.
013200 77  WS-REQUESTS-REJECTED    PIC 9(7) COMP VALUE ZERO.
013300*
013400 01  FILE-STATUS-FIELDS.
013410     05  TRANLOG-FILE-STATUS     PIC XX.                        WO-7511
013420         88  TRANLOG-SUCCESSFUL          VALUE "00".             WO-7511
013500     05  STOCKMS-FILE-STATUS     PIC XX.
013600         88  STOCKMS-SUCCESSFUL          VALUE "00".
013700     05  ERRTRAN-FILE-STATUS     PIC XX.
013800         88  ERRTRAN-SUCCESSFUL          VALUE "00".
013900     05  SEQCTL-FILE-STATUS      PIC XX.
014000         88  SEQCTL-SUCCESSFUL           VALUE "00".
014100     05  FILLER                  PIC X(08).                     WO-7511
014200*
014400     COPY "Cobol-Copy-Tranreq.cpy".                             WO-7512
014500*
014700     COPY "Cobol-Copy-Tranrec.cpy".                             WO-7512
014800*
015000     COPY "Cobol-Copy-Stockrec.cpy".                            WO-7512
015100*
015200* WS-SOUGHT-KEY HOLDS THE KEY BEING SEARCHED FOR WHILE SCANNING
015300* STOCKMS -- IT CANNOT LIVE IN STOCK-KEY ITSELF, SINCE EACH READ
015400* OVERLAYS STOCK-KEY WITH THE RECORD JUST READ.
015500*
015600 01  WS-SOUGHT-KEY.
015700     05  WS-SOUGHT-ITEM-NAME      PIC X(30).
015800     05  WS-SOUGHT-WAREHOUSE      PIC X(20).
015900     05  WS-SOUGHT-PRICE          PIC S9(07)V9(02).
015950     05  FILLER                   PIC X(05).
015960*
015962* WS-SOUGHT-KEY-R LETS 351-SCAN-STOCKMS-FOR-KEY COMPARE THE       WO-7514
015964* SOUGHT KEY AGAINST STOCK-RECORD-KEY-VIEW'S SKV-KEY IN ONE       WO-7514
015966* 59-BYTE MOVE/COMPARE INSTEAD OF FIELD BY FIELD.                WO-7514
015968 01  WS-SOUGHT-KEY-R REDEFINES WS-SOUGHT-KEY.                    WO-7514
015970     05  WS-SOUGHT-KEY-FLAT       PIC X(59).                     WO-7514
015980     05  FILLER                   PIC X(05).                     WO-7514
016000*
016100 01  SEQUENCE-CONTROL-RECORD.
016200     COPY "Cobol-Copy-Seqctl.cpy".
016300*
016400 01  EDIT-FIELDS.
016500     05  WK-UNIT-UPPER            PIC X(02).
016600     05  WK-ERROR-MESSAGE         PIC X(40)  VALUE SPACE.
016700     05  FILLER                   PIC X(08).
016800*
016900* QUANTITY-EDIT-FIELDS AND ITS REDEFINITION SPLIT THE REQUEST
017000* QUANTITY INTO WHOLE AND DECIMAL PARTS FOR THE TRACE DISPLAY
017100* BELOW -- INTRINSIC FUNCTIONS ARE NOT USED IN THIS SHOP.
017200*
017300 01  QUANTITY-EDIT-FIELDS.
017400     05  QE-QUANTITY              PIC S9(07)V99.
017500     05  FILLER                   PIC X(02).
017600 01  QUANTITY-EDIT-FIELDS-R REDEFINES QUANTITY-EDIT-FIELDS.
017700     05  QE-QUANTITY-WHOLE        PIC S9(07).
017800     05  QE-QUANTITY-DECIMAL      PIC 99.
017900     05  FILLER                   PIC X(02).
018000*
018100* DATE-FIELDS.  ACCEPT FROM DATE RETURNS A 2-DIGIT YEAR, SO
018200* FORMATTED-YEAR IS BUILT BY WINDOWING IT ABOUT 1950 (SEE THE
018300* 09/22/98 CHANGE-LOG ENTRY ABOVE).
018400*
018500 01  DATE-FIELDS.
018600     05  WS-CURRENT-DATE-6.
018700         10  WS-CD-YY             PIC 99.
018800         10  WS-CD-MM             PIC 99.
018900         10  WS-CD-DD             PIC 99.
019000     05  FORMATTED-DATE           PIC 9(8).
019100     05  FORMATTED-DATE-R REDEFINES FORMATTED-DATE.
019200         10  FORMATTED-YEAR       PIC 9999.
019300         10  FORMATTED-MONTH      PIC 99.
019400         10  FORMATTED-DAY        PIC 99.
019500     05  FILLER                   PIC X(04).
019600*
019700 01  RUN-BANNER-LINE.
019800     05  FILLER                   PIC X(20) VALUE
019900         "TRNADD1000 RUN DATE ".
020000     05  RB-MONTH                 PIC 99.
020100     05  FILLER                   PIC X    VALUE "/".
020200     05  RB-DAY                   PIC 99.
020300     05  FILLER                   PIC X    VALUE "/".
020400     05  RB-YEAR                  PIC 9999.
020500     05  FILLER                   PIC X(10) VALUE SPACE.
020600*
020700 PROCEDURE DIVISION.
020800*
020900 000-POST-NEW-TRANSACTIONS.
021000*
021010* DRIVER PARAGRAPH -- OPENS THE FILES, THEN LOOPS ONE REQUEST AT
021020* A TIME UNTIL REQTRAN IS EXHAUSTED, THEN CLOSES OUT THE RUN AND
021030* WRITES THE NIGHTLY SUMMARY COUNTS (WO-7288).
021040*
021100     PERFORM 100-INITIALIZE-RUN THRU 100-EXIT.
021200     PERFORM 300-POST-ONE-TRANSACTION THRU 300-EXIT
021300         UNTIL REQTRAN-EOF.
021400     PERFORM 900-TERMINATE-RUN THRU 900-EXIT.
021500     STOP RUN.
021600*
021700 100-INITIALIZE-RUN.
021800*
021810* STAMPS THE RUN-DATE BANNER, MNT1000-STYLE (WO-6011), THEN
021820* OPENS ALL FIVE FILES AND PRIMES THE 1-UP COUNTERS FROM SEQCTL.
021830* AN EMPTY SEQCTL (FIRST RUN EVER) STARTS BOTH COUNTERS AT 1.
021840*
021900     ACCEPT WS-CURRENT-DATE-6 FROM DATE.
022000     IF WS-CD-YY < 50
022100         COMPUTE FORMATTED-YEAR = 2000 + WS-CD-YY                 WO-6680
022200     ELSE
022300         COMPUTE FORMATTED-YEAR = 1900 + WS-CD-YY                 WO-6680
022400     END-IF.
022500     MOVE WS-CD-MM TO FORMATTED-MONTH.
022600     MOVE WS-CD-DD TO FORMATTED-DAY.
022700     MOVE FORMATTED-MONTH TO RB-MONTH.
022800     MOVE FORMATTED-DAY   TO RB-DAY.
022900     MOVE FORMATTED-YEAR  TO RB-YEAR.
023000     DISPLAY RUN-BANNER-LINE.
023100     OPEN INPUT  REQTRAN.
023200     OPEN EXTEND TRANLOG.
023300     OPEN EXTEND ERRTRAN.
023400     OPEN INPUT  SEQCTL.
023500     READ SEQCTL INTO SEQUENCE-CONTROL-RECORD
023600         AT END
023700             DISPLAY "TRNADD1000 -- SEQCTL EMPTY, STARTING AT 1"
023800             MOVE 1 TO SC-NEXT-TRAN-ID
023900             MOVE 1 TO SC-NEXT-STOCK-ID.
024000     CLOSE SEQCTL.
024100 100-EXIT.
024200     EXIT.
024300*
024400 300-POST-ONE-TRANSACTION.
024500*
024510* ONE PASS OF THE MAIN LOOP -- READ, EDIT, AND EITHER POST (LOG
024520* PLUS STOCK UPSERT) OR REJECT TO ERRTRAN.  NOTHING IS WRITTEN
024530* TO TRANLOG UNTIL THE REQUEST PASSES EVERY EDIT.
024540*
024600     PERFORM 310-READ-TRANSACTION-REQUEST THRU 310-EXIT.
024700     IF NOT REQTRAN-EOF
024800         ADD 1 TO WS-REQUESTS-READ
024900         PERFORM 320-EDIT-TRANSACTION-REQUEST THRU 320-EXIT
025000         IF REQUEST-IS-VALID
025100             PERFORM 340-WRITE-TRANSACTION-LOG-RECORD THRU 340-EXIT
025200             PERFORM 350-UPSERT-STOCK-RECORD THRU 350-EXIT
025300             ADD 1 TO WS-TRANSACTIONS-POSTED
025400         ELSE
025500             PERFORM 380-WRITE-ERROR-TRANSACTION THRU 380-EXIT
025600             ADD 1 TO WS-REQUESTS-REJECTED
025700         END-IF
025800     END-IF.
025900 300-EXIT.
026000     EXIT.
026100*
026200 310-READ-TRANSACTION-REQUEST.
026300*
026310* REQTRAN IS ONE REQUEST PER LINE -- NO BLOCKING, NO HEADER OR
026320* TRAILER RECORD, SAME AS ind2000'S TRANSACTION FILE.
026330*
026400     READ REQTRAN INTO TRANSACTION-REQUEST
026500         AT END
026600             MOVE "Y" TO REQTRAN-EOF-SWITCH.
026700     IF NOT REQTRAN-EOF AND WS-TRACE-ON
026800         DISPLAY "TRNADD1000 -- READ REQUEST FOR " RQ-ITEM-NAME.
026900 310-EXIT.
027000     EXIT.
027100*
027200 320-EDIT-TRANSACTION-REQUEST.
027300*
027310* FIELD-LEVEL EDITS, FIRST-FAILURE-WINS -- EACH GO TO 320-EXIT
027320* LEAVES WK-ERROR-MESSAGE SET FOR 380-WRITE-ERROR-TRANSACTION.
027330* ITEM NAME, QUANTITY > 0, PRICE > 0, WAREHOUSE, THEN UNIT.
027340*
027400     MOVE "Y" TO REQUEST-VALID-SWITCH.
027500     MOVE SPACE TO WK-ERROR-MESSAGE.
027600     IF RQ-ITEM-NAME = SPACE
027700         MOVE "N" TO REQUEST-VALID-SWITCH
027800         MOVE "ITEM NAME REQUIRED" TO WK-ERROR-MESSAGE
027900         GO TO 320-EXIT.
028000     IF RQ-QUANTITY NOT > ZERO
028100         MOVE "N" TO REQUEST-VALID-SWITCH
028200         MOVE "QUANTITY MUST BE GREATER THAN ZERO"
028300             TO WK-ERROR-MESSAGE
028400         GO TO 320-EXIT.
028500     IF RQ-PRICE NOT > ZERO
028600         MOVE "N" TO REQUEST-VALID-SWITCH
028700         MOVE "PRICE MUST BE GREATER THAN ZERO"
028800             TO WK-ERROR-MESSAGE
028900         GO TO 320-EXIT.
029000     IF RQ-WAREHOUSE = SPACE
029100         MOVE "N" TO REQUEST-VALID-SWITCH
029200         MOVE "WAREHOUSE NAME REQUIRED" TO WK-ERROR-MESSAGE
029300         GO TO 320-EXIT.
029400     PERFORM 330-EDIT-UNIT-OF-MEASURE THRU 330-EXIT.
029500     IF NOT (WS-TRACE-ON AND REQUEST-IS-VALID)
029600         GO TO 320-EXIT.
029700     MOVE RQ-QUANTITY TO QE-QUANTITY.
029800     DISPLAY "TRNADD1000 -- QUANTITY WHOLE/DEC "
029900         QE-QUANTITY-WHOLE "/" QE-QUANTITY-DECIMAL.
030000 320-EXIT.
030100     EXIT.
030200*
030300 330-EDIT-UNIT-OF-MEASURE.
030400*
030410* UPPERCASES BEFORE THE KG/LB COMPARE SO WAREHOUSE 14'S SCALE
030420* HEADS (WHICH KEY LOWERCASE "kg") EDIT CLEAN (WO-4963).
030430*
030500     MOVE RQ-UNIT TO WK-UNIT-UPPER.
030600     INSPECT WK-UNIT-UPPER CONVERTING                             WO-4963
030700         "abcdefghijklmnopqrstuvwxyz" TO
030800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
030900     IF WK-UNIT-UPPER = "KG" OR WK-UNIT-UPPER = "LB"
031000         MOVE WK-UNIT-UPPER TO RQ-UNIT
031100     ELSE
031200         MOVE "N" TO REQUEST-VALID-SWITCH
031300         MOVE "UNKNOWN UNIT" TO WK-ERROR-MESSAGE.
031400 330-EXIT.
031500     EXIT.
031600*
031700 340-WRITE-TRANSACTION-LOG-RECORD.
031800*
031810* APPENDS THE NEW TRANSACTION TO TRANLOG UNDER THE NEXT 1-UP
031820* TRAN-ID -- THE LOG IS NEVER READ BEFORE BEING WRITTEN HERE,
031830* ONLY TRNCOR2000 EVER READS BACK A PRIOR ENTRY.
031840*
031900     MOVE SC-NEXT-TRAN-ID TO TR-TRAN-ID.
032000     MOVE RQ-ITEM-NAME    TO TR-ITEM-NAME.
032100     MOVE RQ-QUANTITY     TO TR-QUANTITY.
032200     MOVE RQ-UNIT         TO TR-UNIT.
032300     MOVE RQ-PRICE        TO TR-PRICE.
032400     MOVE RQ-WAREHOUSE    TO TR-WAREHOUSE.
032500     WRITE TRANLOG-RECORD-AREA FROM TRANSACTION-RECORD.
032600     ADD 1 TO SC-NEXT-TRAN-ID.
032700 340-EXIT.
032800     EXIT.
032900*
033000 350-UPSERT-STOCK-RECORD.
033100*
033110* ACCUMULATE IF THE ITEM/WAREHOUSE/PRICE KEY ALREADY EXISTS ON
033120* STOCKMS, ELSE INSERT A NEW ROW.  STOCKMS CARRIES NO RECORD
033130* KEY (WO-7402), SO EVERY LOOKUP IS A TOP-OF-FILE SCAN.
033140*
033200     MOVE RQ-ITEM-NAME  TO WS-SOUGHT-ITEM-NAME.
033300     MOVE RQ-WAREHOUSE  TO WS-SOUGHT-WAREHOUSE.
033400     MOVE RQ-PRICE      TO WS-SOUGHT-PRICE.
033500     MOVE "N" TO ITEM-FOUND-SWITCH.
033600     MOVE "N" TO STOCKMS-EOF-SWITCH.
033700     OPEN I-O STOCKMS.
033800     PERFORM 351-SCAN-STOCKMS-FOR-KEY THRU 351-EXIT
033900         UNTIL STOCKMS-EOF OR ITEM-FOUND.
034000     IF ITEM-FOUND
034100         PERFORM 360-ACCUMULATE-STOCK-RECORD THRU 360-EXIT
034200         CLOSE STOCKMS
034300     ELSE
034400         CLOSE STOCKMS
034500         PERFORM 370-INSERT-STOCK-RECORD THRU 370-EXIT
034600     END-IF.
034700 350-EXIT.
034800     EXIT.
034900*
035000 351-SCAN-STOCKMS-FOR-KEY.
035100*
035110* ONE ITERATION OF THE SCAN -- STOPS AT THE FIRST KEY MATCH OR
035120* AT END OF FILE, WHICHEVER COMES FIRST (SEE 350's PERFORM
035130* ... UNTIL).  THE COMPARE IS WIRED THROUGH SKV-KEY (WO-7514).
035140*
035200     READ STOCKMS INTO STOCK-RECORD
035300         AT END
035400             MOVE "Y" TO STOCKMS-EOF-SWITCH.
035500     IF NOT STOCKMS-EOF                                         WO-7514
035600         AND SKV-KEY = WS-SOUGHT-KEY-FLAT                       WO-7514
035900             MOVE "Y" TO ITEM-FOUND-SWITCH.
036000 351-EXIT.
036100     EXIT.
036200*
036300 360-ACCUMULATE-STOCK-RECORD.
036400*
036410* SIMPLE ADDITION, NO ROUNDING OR PRORATION -- QUANTITIES ARE
036420* FIXED AT 2 DECIMALS SO THE SUM IS EXACT.  STOCK-RECORD STILL
036430* HOLDS THE ROW JUST READ BY 351, SO REWRITE PUTS IT BACK.
036440*
036500     ADD RQ-QUANTITY TO ST-QUANTITY.
036600     MOVE STOCK-RECORD TO STOCKMS-RECORD-AREA.
036700     REWRITE STOCKMS-RECORD-AREA.
036800     IF NOT STOCKMS-SUCCESSFUL
036900         DISPLAY "TRNADD1000 -- REWRITE FAILED ON STOCKMS "
037000             SK-ITEM-NAME " STATUS " STOCKMS-FILE-STATUS.
037100 360-EXIT.
037200     EXIT.
037300*
037400 370-INSERT-STOCK-RECORD.
037500*
037510* NO EXISTING ROW MATCHED THE KEY -- APPEND A NEW ONE UNDER THE
037520* NEXT 1-UP STOCK-ID.  351 ALREADY CLOSED STOCKMS INPUT-OUTPUT
037530* MODE BEFORE THIS PARAGRAPH IS PERFORMED, SO EXTEND IS SAFE.
037540*
037600     OPEN EXTEND STOCKMS.
037700     MOVE SC-NEXT-STOCK-ID TO ST-STOCK-ID.
037800     MOVE RQ-ITEM-NAME     TO SK-ITEM-NAME.
037900     MOVE RQ-WAREHOUSE     TO SK-WAREHOUSE.
038000     MOVE RQ-PRICE         TO SK-PRICE.
038100     MOVE RQ-QUANTITY      TO ST-QUANTITY.
038200     MOVE RQ-UNIT          TO ST-UNIT.
038300     MOVE STOCK-RECORD     TO STOCKMS-RECORD-AREA.
038400     WRITE STOCKMS-RECORD-AREA.
038500     IF NOT STOCKMS-SUCCESSFUL
038600         DISPLAY "TRNADD1000 -- WRITE FAILED ON STOCKMS "
038700             SK-ITEM-NAME " STATUS " STOCKMS-FILE-STATUS.
038800     ADD 1 TO SC-NEXT-STOCK-ID.
038900     CLOSE STOCKMS.
039000 370-EXIT.
039100     EXIT.
039200*
039300 380-WRITE-ERROR-TRANSACTION.
039400*
039410* REJECTED REQUESTS GO TO ERRTRAN VERBATIM, ALONG WITH THE
039420* REASON, FOR DATA ENTRY TO RE-KEY ON THE NEXT RUN.
039430*
039500     DISPLAY "TRNADD1000 -- REJECTED: " WK-ERROR-MESSAGE.
039600     MOVE TRANSACTION-REQUEST TO ERRTRAN-RECORD-AREA.
039700     WRITE ERRTRAN-RECORD-AREA.
039800     IF NOT ERRTRAN-SUCCESSFUL
039900         DISPLAY "TRNADD1000 -- WRITE ERROR ON ERRTRAN "
040000             ERRTRAN-FILE-STATUS.
040100 380-EXIT.
040200     EXIT.
040300*
040400 900-TERMINATE-RUN.
040500*
040510* SAVES THE 1-UP COUNTERS BACK TO SEQCTL FOR THE NEXT RUN AND
040520* DISPLAYS THE SUMMARY COUNTS FOR THE NIGHTLY LOG (WO-7288).
040530*
040600     CLOSE REQTRAN TRANLOG ERRTRAN.
040700     OPEN OUTPUT SEQCTL.
040800     WRITE SEQCTL-RECORD-AREA FROM SEQUENCE-CONTROL-RECORD.
040900     CLOSE SEQCTL.
041000     DISPLAY "TRNADD1000 -- REQUESTS READ        " WS-REQUESTS-READ.
041100     DISPLAY "TRNADD1000 -- TRANSACTIONS POSTED   "
041200         WS-TRANSACTIONS-POSTED.
041300     DISPLAY "TRNADD1000 -- REQUESTS REJECTED     "
041400         WS-REQUESTS-REJECTED.
041500 900-EXIT.
041600     EXIT.
041700*
