000100*******************************************************
000200** SEQUENCE CONTROL RECORD LAYOUT
000300**
000400** One record, one row, holding the next 1-up numbers to
000500** hand out for TR-TRAN-ID and ST-STOCK-ID.  Opened I-O by
000600** both TRNADD1000 and TRNCOR2000 so numbering survives
000700** from one run to the next -- the log and the master are
000800** both append/insert only, so nothing on either file can
000900** be counted on to tell a program what the next number is.
001000*******************************************************
001100*
001200 01  SEQUENCE-CONTROL-RECORD.
001300     05  SC-NEXT-TRAN-ID              PIC 9(09).
001400     05  SC-NEXT-STOCK-ID             PIC 9(09).
001500     05  FILLER                       PIC X(10).
001600*
