000100*******************************************************
000200** CORRECTION REQUEST RECORD LAYOUT
000300**
000400** A replacement for an already-posted transaction, read by
000500** TRNCOR2000 from CORTRAN in arrival order.  CR-ORIGINAL-ID
000600** names the TR-TRAN-ID of the transaction being corrected;
000700** the remaining fields are the corrected item/quantity/
000800** unit/price/warehouse values.
000900*******************************************************
001000*
001100 01  CORRECTION-REQUEST.
001200     05  CR-ORIGINAL-ID               PIC 9(09).
001300     05  CR-ITEM-NAME                 PIC X(30).
001400     05  CR-QUANTITY                  PIC S9(07)V9(02).
001500     05  CR-UNIT                      PIC X(02).
001600     05  CR-PRICE                     PIC S9(07)V9(02).
001700     05  CR-WAREHOUSE                 PIC X(20).
001800     05  FILLER                       PIC X(10).
001900*
