000100*******************************************************
000200** TRANSACTION LOG RECORD LAYOUT
000300**
000400** One row per posted transaction, original or correction.
000500** This file is append-only -- a row is written once, by
000600** TRNADD1000 or TRNCOR2000, and is never rewritten or
000700** deleted by either program.  TR-TRAN-ID is a 1-up
000800** surrogate number assigned from the SEQCTL control record
000900** at WRITE time, not a key the operator ever supplies.
001000*******************************************************
001100*
001200 01  TRANSACTION-RECORD.
001300     05  TR-TRAN-ID                   PIC 9(09).
001400     05  TR-ITEM-NAME                 PIC X(30).
001500     05  TR-QUANTITY                  PIC S9(07)V9(02).
001600     05  TR-UNIT                      PIC X(02).
001700         88  TR-UNIT-IS-VALID                 VALUE "KG" "LB".
001800     05  TR-PRICE                     PIC S9(07)V9(02).
001900     05  TR-WAREHOUSE                 PIC X(20).
002000     05  FILLER                       PIC X(10).
002100*
