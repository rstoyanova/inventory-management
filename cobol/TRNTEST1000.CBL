000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.      TRNTEST1000.
000400 AUTHOR.          S L MERCER.
000500 INSTALLATION.    MIDLAND AGRI SUPPLY DATA PROCESSING.
000600 DATE-WRITTEN.    02/09/1996.
000700 DATE-COMPILED.
000800 SECURITY.        UNCLASSIFIED.
000900*
001000*-------------------------------------------------------------*
001100*                                                               *
001200*   TRNTEST1000 -- SELF-TEST DRIVER FOR TRNADD1000/TRNCOR2000  *
001300*                                                               *
001400*   EXERCISES THE FIELD VALIDATION, UNIT RESOLUTION, STOCK      *
001500*   UPSERT, AND CORRECTION ADJUSTMENT RULES SHARED BY           *
001600*   TRNADD1000 AND TRNCOR2000 AGAINST LITERAL TEST DATA, NOT    *
001700*   AGAINST REQTRAN/CORTRAN/STOCKMS THEMSELVES.  EACH RULE IS    *
001800*   RE-WORKED HERE THE SAME WAY TRNADD1000 AND TRNCOR2000       *
001900*   EACH CARRY THEIR OWN COPY OF IT, ONLY AGAINST A SMALL        *
002000*   WORKING-STORAGE STOCK TABLE INSTEAD OF THE STOCKMS FILE.     *
002100*   NO REPORT IS PRODUCED -- EACH CASE DISPLAYS PASS OR FAIL,     *
002200*   AND A SUMMARY LINE TOTALS THE RUN, SAME AS AN OPERATOR       *
002300*   WOULD WANT TO SEE IN THE JOB LOG BEFORE PROMOTING A CHANGE    *
002400*   TO THE TWO POSTING PROGRAMS.                                 *
002500*                                                               *
002600*-------------------------------------------------------------*
002700*
002800* CHANGE LOG.
002900*
003000*   02/09/96  SLM  WO-6012   ORIGINAL PROGRAM, WRITTEN TO PROVE
003100*                             OUT THE WO-6011 BANNER-DATE CHANGE
003200*                             DIDN'T DISTURB THE POSTING LOGIC.
003300*   09/22/98  SLM  WO-6680   Y2K REVIEW -- NO 2-DIGIT YEAR LOGIC
003400*                             IN THIS PROGRAM TO FIX, BUT ADDED
003500*                             TO THE REVIEW LIST FOR THE RECORD.
003600*   04/30/03  TJP  WO-7289   ADDED CASES FOR THE SUMMARY COUNTS
003700*                             ADDED TO TRNADD1000/TRNCOR2000 BY
003800*                             WO-7288.
003900*   08/19/04  TJP  WO-7403   ADDED THE CORRECTION-ADJUSTMENT
004000*                             CASES FOR THE WO-7402 SCAN-AND-
004100*                             REWRITE STOCKMS REDESIGN -- ZERO
004200*                             AND NON-ZERO RESIDUAL BRANCHES
004300*                             BOTH NOW COVERED.
004310*   11/03/05  TJP  WO-7513   600-TEST-NONZERO-RESIDUAL-
004320*                             CORRECTION HAD THE DELTA
004330*                             SUBTRACTION BACKWARDS AND WAS
004340*                             FAILING ITSELF -- OPERAND ORDER
004350*                             AND MOVE (NOT SUBTRACT) NOW
004360*                             MATCH TRNCOR2000'S 370/390.
004370*   11/04/05  TJP  WO-7515   ADDED A ONE-LINE "WHAT THIS PROVES"
004380*                             COMMENT AHEAD OF EACH 2XX/3XX/4XX
004390*                             TEST PARAGRAPH -- REVIEWER FLAGGED
004395*                             THEM AS TOO BARE TO FOLLOW.
004400*
004500 ENVIRONMENT DIVISION.
004600*
004700 CONFIGURATION SECTION.
004800*
004900 SOURCE-COMPUTER.   IBM-4341.
005000 OBJECT-COMPUTER.   IBM-4341.
005100 SPECIAL-NAMES.
005200     UPSI-0  ON STATUS IS WS-TRACE-ON
005300             OFF STATUS IS WS-TRACE-OFF.
005400*
005500 DATA DIVISION.
005600*
005700 WORKING-STORAGE SECTION.
005800*
005900 01  SWITCHES.
005910* ENTRY-FOUND-SWITCH AND TABLE-SCAN-DONE-SWITCH DRIVE THE
005920* WORKING-STORAGE UPSERT SCAN AT 490-492, MIRRORING THE FILE
005930* SCAN SWITCHES IN TRNADD1000/TRNCOR2000.
005940*
006000     05  REQUEST-VALID-SWITCH        PIC X   VALUE "N".
006100         88  REQUEST-IS-VALID                 VALUE "Y".
006200     05  TEST-PASSED-SWITCH          PIC X   VALUE "N".
006300         88  TEST-PASSED                      VALUE "Y".
006400     05  ENTRY-FOUND-SWITCH          PIC X   VALUE "N".
006500         88  ENTRY-FOUND                      VALUE "Y".
006600     05  TABLE-SCAN-DONE-SWITCH      PIC X   VALUE "N".
006700         88  TABLE-SCAN-IS-DONE               VALUE "Y".
006800     05  FILLER                      PIC X(05).
006900*
007000 77  WS-TESTS-RUN            PIC 9(5) COMP VALUE ZERO.
007100 77  WS-TESTS-PASSED         PIC 9(5) COMP VALUE ZERO.
007200 77  WS-TESTS-FAILED         PIC 9(5) COMP VALUE ZERO.
007300 77  WS-STOCK-TABLE-COUNT    PIC 9(2) COMP VALUE ZERO.
007400 77  WS-SCAN-IX              PIC 9(2) COMP VALUE ZERO.
007500 77  WS-NEXT-STOCK-ID        PIC 9(9) COMP VALUE ZERO.
007600*
007700 01  WS-TEST-NAME-AREA.
007800     05  WS-TEST-NAME              PIC X(40) VALUE SPACE.
007900     05  FILLER                    PIC X(05).
008000*
008100 01  WS-UPSERT-AREA.
008200     05  WS-UPSERT-QUANTITY        PIC S9(07)V9(02) VALUE ZERO.
008300     05  FILLER                    PIC X(05).
008400*
008500* WHOLE/DECIMAL VIEW OF THE AMOUNT BEING POSTED IN THE UPSERT
008600* TESTS, SAME REDEFINES TRICK AS QUANTITY-EDIT-FIELDS-R BELOW,
008700* FOR THE TRACE DISPLAY UNDER UPSI-0.
008800*
008900 01  WS-UPSERT-AREA-R REDEFINES WS-UPSERT-AREA.
009000     05  WS-UPSERT-QTY-WHOLE       PIC S9(07).
009100     05  WS-UPSERT-QTY-DECIMAL     PIC 99.
009200     05  FILLER                    PIC X(05).
009300*
009400 COPY "Cobol-Copy-Tranreq.cpy".
009500*
009600 COPY "Cobol-Copy-Correq.cpy".
009700*
009800 01  EDIT-FIELDS.
009900     05  WK-UNIT-UPPER            PIC X(02).
010000     05  WK-ERROR-MESSAGE         PIC X(40)  VALUE SPACE.
010100     05  FILLER                   PIC X(08).
010200*
010300* QUANTITY-EDIT-FIELDS AND ITS REDEFINITION SPLIT A QUANTITY
010400* INTO WHOLE AND DECIMAL PARTS FOR THE TRACE DISPLAY BELOW --
010500* INTRINSIC FUNCTIONS ARE NOT USED IN THIS SHOP.
010600*
010700 01  QUANTITY-EDIT-FIELDS.
010800     05  QE-QUANTITY              PIC S9(07)V99.
010900     05  FILLER                   PIC X(02).
011000 01  QUANTITY-EDIT-FIELDS-R REDEFINES QUANTITY-EDIT-FIELDS.
011100     05  QE-QUANTITY-WHOLE        PIC S9(07).
011200     05  QE-QUANTITY-DECIMAL      PIC 99.
011300     05  FILLER                   PIC X(02).
011400*
011500* WS-SOUGHT-STOCK-KEY HOLDS THE KEY BEING SEARCHED FOR WHILE
011600* SCANNING WS-STOCK-TABLE, SAME REASON AS TRNADD1000'S AND
011700* TRNCOR2000'S WS-SOUGHT-KEY -- THE TABLE ENTRY'S OWN KEY
011800* FIELDS GET OVERWRITTEN WHEN A NEW ENTRY IS BUILT.  THE
011900* REDEFINITION GIVES A SINGLE 59-BYTE FIELD FOR A ONE-SHOT
012000* KEY COMPARE, SAME TRICK AS STOCKREC.CPY'S KEY-VIEW.
012100*
012200 01  WS-SOUGHT-STOCK-KEY.
012300     05  WS-SOUGHT-ITEM-NAME      PIC X(30).
012400     05  WS-SOUGHT-WAREHOUSE      PIC X(20).
012500     05  WS-SOUGHT-PRICE          PIC S9(07)V9(02).
012600     05  FILLER                   PIC X(05).
012700 01  WS-SOUGHT-STOCK-KEY-R REDEFINES WS-SOUGHT-STOCK-KEY.
012800     05  WS-SOUGHT-KEY-VIEW       PIC X(59).
012900     05  FILLER                   PIC X(05).
013000*
013100* WS-STOCK-TABLE IS A WORKING-STORAGE STAND-IN FOR STOCKMS,
013200* SIZED FOR TEST DATA ONLY -- NOT A SUBSTITUTE FOR THE SCAN-
013300* AND-REWRITE DESIGN ITSELF, WHICH TRNADD1000 AND TRNCOR2000
013400* EXERCISE AGAINST THE REAL FILE.  THIS TABLE LETS THE SAME
013500* UPSERT AND ADJUSTMENT ARITHMETIC BE PROVEN OUT HERE WITHOUT
013600* OPENING STOCKMS AT ALL.
013700*
013800 01  WS-STOCK-TABLE.
013900     05  WS-STOCK-ENTRY OCCURS 10 TIMES INDEXED BY WS-STOCK-IX.
014000         10  WST-STOCK-ID         PIC 9(09).
014100         10  WST-ITEM-NAME        PIC X(30).
014200         10  WST-WAREHOUSE        PIC X(20).
014300         10  WST-PRICE            PIC S9(07)V9(02).
014400         10  WST-QUANTITY         PIC S9(07)V9(02).
014500         10  WST-UNIT             PIC X(02).
014600         10  FILLER               PIC X(07).
014700*
014800 01  WS-STOCK-DELTA-AREA.
014900     05  WS-STOCK-DELTA            PIC S9(07)V9(02).
015000     05  FILLER                    PIC X(05).
015100*
015200 PROCEDURE DIVISION.
015300*
015400 000-RUN-SELF-TESTS.
015500*
015510* NO REPORT COMES OUT OF THIS PROGRAM -- JUST A DISPLAY LINE PER
015520* CHECK AND A PASS/FAIL COUNT AT THE END.  IT EXISTS SO A CHANGE
015530* TO TRNADD1000/TRNCOR2000'S SHARED RULES CAN BE RE-PROVED IN
015540* ONE RUN WITHOUT TOUCHING A LIVE REQTRAN/CORTRAN FILE.
015550*
015600     PERFORM 100-INITIALIZE-RUN THRU 100-EXIT.
015700     PERFORM 200-TEST-FIELD-VALIDATION THRU 200-EXIT.
015800     PERFORM 300-TEST-UNIT-RESOLUTION THRU 300-EXIT.
015900     PERFORM 400-TEST-STOCK-UPSERT-RULE THRU 400-EXIT.
016000     PERFORM 500-TEST-ZERO-RESIDUAL-CORRECTION THRU 500-EXIT.
016100     PERFORM 600-TEST-NONZERO-RESIDUAL-CORRECTION THRU 600-EXIT.
016200     PERFORM 900-TERMINATE-RUN THRU 900-EXIT.
016300     STOP RUN.
016400*
016500 100-INITIALIZE-RUN.
016600*
016700     DISPLAY "TRNTEST1000 -- SELF TESTS FOR TRNADD1000/TRNCOR2000".
016800     MOVE ZERO TO WS-TESTS-RUN WS-TESTS-PASSED WS-TESTS-FAILED.
016900     MOVE ZERO TO WS-STOCK-TABLE-COUNT.
017000 100-EXIT.
017100     EXIT.
017200*
017300 200-TEST-FIELD-VALIDATION.
017400*
017410* PROVES 290'S REQUIRED-FIELD EDITS -- ONE CHECK PER FIELD THAT
017420* MUST BE PRESENT/POSITIVE, PLUS ONE CHECK THAT A CLEAN REQUEST
017430* IS LET THROUGH.
017440*
017500     PERFORM 210-TEST-BLANK-ITEM-NAME THRU 210-EXIT.
017600     PERFORM 220-TEST-QUANTITY-NOT-POSITIVE THRU 220-EXIT.
017700     PERFORM 230-TEST-PRICE-NOT-POSITIVE THRU 230-EXIT.
017800     PERFORM 240-TEST-BLANK-WAREHOUSE THRU 240-EXIT.
017900     PERFORM 250-TEST-VALID-REQUEST THRU 250-EXIT.
018000 200-EXIT.
018100     EXIT.
018200*
018300 210-TEST-BLANK-ITEM-NAME.
018400*
018410* RQ-ITEM-NAME = SPACE MUST FAIL EDIT.
018420*
018500     MOVE "BLANK ITEM NAME IS REJECTED" TO WS-TEST-NAME.
018600     PERFORM 280-BUILD-VALID-TEST-REQUEST THRU 280-EXIT.
018700     MOVE SPACE TO RQ-ITEM-NAME.
018800     PERFORM 290-EDIT-TEST-REQUEST THRU 290-EXIT.
018900     IF NOT REQUEST-IS-VALID
019000         MOVE "Y" TO TEST-PASSED-SWITCH
019100     ELSE
019200         MOVE "N" TO TEST-PASSED-SWITCH.
019300     PERFORM 950-RECORD-TEST-RESULT THRU 950-EXIT.
019400 210-EXIT.
019500     EXIT.
019600*
019700 220-TEST-QUANTITY-NOT-POSITIVE.
019800*
019810* RQ-QUANTITY NOT > ZERO MUST FAIL EDIT.
019820*
019900     MOVE "ZERO QUANTITY IS REJECTED" TO WS-TEST-NAME.
020000     PERFORM 280-BUILD-VALID-TEST-REQUEST THRU 280-EXIT.
020100     MOVE ZERO TO RQ-QUANTITY.
020200     PERFORM 290-EDIT-TEST-REQUEST THRU 290-EXIT.
020300     IF NOT REQUEST-IS-VALID
020400         MOVE "Y" TO TEST-PASSED-SWITCH
020500     ELSE
020600         MOVE "N" TO TEST-PASSED-SWITCH.
020700     PERFORM 950-RECORD-TEST-RESULT THRU 950-EXIT.
020800 220-EXIT.
020900     EXIT.
021000*
021100 230-TEST-PRICE-NOT-POSITIVE.
021200*
021210* RQ-PRICE NOT > ZERO MUST FAIL EDIT.
021220*
021300     MOVE "ZERO PRICE IS REJECTED" TO WS-TEST-NAME.
021400     PERFORM 280-BUILD-VALID-TEST-REQUEST THRU 280-EXIT.
021500     MOVE ZERO TO RQ-PRICE.
021600     PERFORM 290-EDIT-TEST-REQUEST THRU 290-EXIT.
021700     IF NOT REQUEST-IS-VALID
021800         MOVE "Y" TO TEST-PASSED-SWITCH
021900     ELSE
022000         MOVE "N" TO TEST-PASSED-SWITCH.
022100     PERFORM 950-RECORD-TEST-RESULT THRU 950-EXIT.
022200 230-EXIT.
022300     EXIT.
022400*
022500 240-TEST-BLANK-WAREHOUSE.
022600*
022610* RQ-WAREHOUSE = SPACE MUST FAIL EDIT.
022620*
022700     MOVE "BLANK WAREHOUSE IS REJECTED" TO WS-TEST-NAME.
022800     PERFORM 280-BUILD-VALID-TEST-REQUEST THRU 280-EXIT.
022900     MOVE SPACE TO RQ-WAREHOUSE.
023000     PERFORM 290-EDIT-TEST-REQUEST THRU 290-EXIT.
023100     IF NOT REQUEST-IS-VALID
023200         MOVE "Y" TO TEST-PASSED-SWITCH
023300     ELSE
023400         MOVE "N" TO TEST-PASSED-SWITCH.
023500     PERFORM 950-RECORD-TEST-RESULT THRU 950-EXIT.
023600 240-EXIT.
023700     EXIT.
023800*
023900 250-TEST-VALID-REQUEST.
024000*
024010* THE NEGATIVE CASE FOR 210-240 -- A CLEAN REQUEST SHOULD
024020* PASS EVERY CHECK THOSE FOUR REJECT.
024030*
024100     MOVE "WELL-FORMED REQUEST IS ACCEPTED" TO WS-TEST-NAME.
024200     PERFORM 280-BUILD-VALID-TEST-REQUEST THRU 280-EXIT.
024300     PERFORM 290-EDIT-TEST-REQUEST THRU 290-EXIT.
024400     IF REQUEST-IS-VALID
024500         MOVE "Y" TO TEST-PASSED-SWITCH
024600     ELSE
024700         MOVE "N" TO TEST-PASSED-SWITCH.
024800     PERFORM 950-RECORD-TEST-RESULT THRU 950-EXIT.
024900 250-EXIT.
025000     EXIT.
025100*
025200 280-BUILD-VALID-TEST-REQUEST.
025300*
025400     MOVE "FERTILIZER 10-10-10" TO RQ-ITEM-NAME.
025500     MOVE 100.00                 TO RQ-QUANTITY.
025600     MOVE "KG"                   TO RQ-UNIT.
025700     MOVE 12.50                  TO RQ-PRICE.
025800     MOVE "WAREHOUSE 14"         TO RQ-WAREHOUSE.
025900 280-EXIT.
026000     EXIT.
026100*
026200* 290-EDIT-TEST-REQUEST IS TRNADD1000'S 320/330 VALIDATION
026300* LOGIC, CARRIED HERE THE SAME WAY THIS SHOP CARRIES IT INTO
026400* TRNCOR2000 -- ITS OWN COPY, NOT A CALLED SUBPROGRAM.
026500*
026600 290-EDIT-TEST-REQUEST.
026700*
026800     MOVE "Y" TO REQUEST-VALID-SWITCH.
026900     MOVE SPACE TO WK-ERROR-MESSAGE.
027000     IF RQ-ITEM-NAME = SPACE
027100         MOVE "N" TO REQUEST-VALID-SWITCH
027200         GO TO 290-EXIT.
027300     IF RQ-QUANTITY NOT > ZERO
027400         MOVE "N" TO REQUEST-VALID-SWITCH
027500         GO TO 290-EXIT.
027600     IF RQ-PRICE NOT > ZERO
027700         MOVE "N" TO REQUEST-VALID-SWITCH
027800         GO TO 290-EXIT.
027900     IF RQ-WAREHOUSE = SPACE
028000         MOVE "N" TO REQUEST-VALID-SWITCH
028100         GO TO 290-EXIT.
028200     MOVE RQ-UNIT TO WK-UNIT-UPPER.
028300     INSPECT WK-UNIT-UPPER CONVERTING
028400         "abcdefghijklmnopqrstuvwxyz" TO
028500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
028600     IF WK-UNIT-UPPER NOT = "KG" AND WK-UNIT-UPPER NOT = "LB"
028700         MOVE "N" TO REQUEST-VALID-SWITCH.
028800 290-EXIT.
028900     EXIT.
029000*
029100 300-TEST-UNIT-RESOLUTION.
029200*
029210* PROVES 290/330'S CASE-FOLDING OF RQ-UNIT BEFORE THE KG/LB
029220* CHECK, INCLUDING THE UNIT THAT RESOLVES TO NEITHER.
029230*
029300     PERFORM 310-TEST-LOWERCASE-KG THRU 310-EXIT.
029400     PERFORM 320-TEST-MIXED-CASE-LB THRU 320-EXIT.
029500     PERFORM 330-TEST-UNRESOLVABLE-UNIT THRU 330-EXIT.
029600 300-EXIT.
029700     EXIT.
029800*
029900 310-TEST-LOWERCASE-KG.
030000*
030010* "kg" MUST UPPERCASE AND RESOLVE.
030020*
030100     MOVE "LOWERCASE KG RESOLVES TO KG" TO WS-TEST-NAME.
030200     MOVE "kg" TO WK-UNIT-UPPER.
030300     INSPECT WK-UNIT-UPPER CONVERTING
030400         "abcdefghijklmnopqrstuvwxyz" TO
030500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
030600     IF WK-UNIT-UPPER = "KG"
030700         MOVE "Y" TO TEST-PASSED-SWITCH
030800     ELSE
030900         MOVE "N" TO TEST-PASSED-SWITCH.
031000     PERFORM 950-RECORD-TEST-RESULT THRU 950-EXIT.
031100 310-EXIT.
031200     EXIT.
031300*
031400 320-TEST-MIXED-CASE-LB.
031500*
031510* "Lb" MUST UPPERCASE AND RESOLVE.
031520*
031600     MOVE "MIXED CASE LB RESOLVES TO LB" TO WS-TEST-NAME.
031700     MOVE "Lb" TO WK-UNIT-UPPER.
031800     INSPECT WK-UNIT-UPPER CONVERTING
031900         "abcdefghijklmnopqrstuvwxyz" TO
032000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
032100     IF WK-UNIT-UPPER = "LB"
032200         MOVE "Y" TO TEST-PASSED-SWITCH
032300     ELSE
032400         MOVE "N" TO TEST-PASSED-SWITCH.
032500     PERFORM 950-RECORD-TEST-RESULT THRU 950-EXIT.
032600 320-EXIT.
032700     EXIT.
032800*
032900 330-TEST-UNRESOLVABLE-UNIT.
033000*
033010* "EA" RESOLVES TO NEITHER KG NOR LB AND MUST BE REJECTED.
033020*
033100     MOVE "UNKNOWN UNIT IS REJECTED" TO WS-TEST-NAME.
033200     MOVE "EA" TO WK-UNIT-UPPER.
033300     INSPECT WK-UNIT-UPPER CONVERTING
033400         "abcdefghijklmnopqrstuvwxyz" TO
033500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
033600     IF WK-UNIT-UPPER NOT = "KG" AND WK-UNIT-UPPER NOT = "LB"
033700         MOVE "Y" TO TEST-PASSED-SWITCH
033800     ELSE
033900         MOVE "N" TO TEST-PASSED-SWITCH.
034000     PERFORM 950-RECORD-TEST-RESULT THRU 950-EXIT.
034100 330-EXIT.
034200     EXIT.
034300*
034400 400-TEST-STOCK-UPSERT-RULE.
034500*
034510* PROVES TRNADD1000'S 350-UPSERT-STOCK-RECORD RULE -- A MATCHING
034520* ITEM/WAREHOUSE/PRICE KEY ACCUMULATES QUANTITY ON THE EXISTING
034530* ROW, AND A KEY NOT ON FILE INSERTS A NEW ROW.
034540*
034600     PERFORM 410-TEST-ACCUMULATE-ON-MATCHING-KEY THRU 410-EXIT.
034700     PERFORM 420-TEST-INSERT-ON-NEW-KEY THRU 420-EXIT.
034800 400-EXIT.
034900     EXIT.
035000*
035100 410-TEST-ACCUMULATE-ON-MATCHING-KEY.
035200*
035210* SEED ROW IS 100.00 AT WAREHOUSE 14 -- UPSERTING 25.00 MORE AT
035220* THE SAME KEY SHOULD LEAVE ONE ROW AT 125.00.
035230*
035300     MOVE "MATCHING KEY ACCUMULATES QUANTITY" TO WS-TEST-NAME.
035400     PERFORM 480-RESET-STOCK-TABLE THRU 480-EXIT.
035500     PERFORM 481-SEED-STOCK-ENTRY THRU 481-EXIT.
035600     MOVE "FERTILIZER 10-10-10" TO WS-SOUGHT-ITEM-NAME.
035700     MOVE "WAREHOUSE 14"        TO WS-SOUGHT-WAREHOUSE.
035800     MOVE 12.50                 TO WS-SOUGHT-PRICE.
035900     MOVE 25.00                 TO WS-UPSERT-QUANTITY.
036000     PERFORM 490-UPSERT-TEST-STOCK-ENTRY THRU 490-EXIT.
036100     IF WS-STOCK-TABLE-COUNT = 1
036200         AND WST-QUANTITY (WS-SCAN-IX) = 125.00
036300             MOVE "Y" TO TEST-PASSED-SWITCH
036400     ELSE
036500         MOVE "N" TO TEST-PASSED-SWITCH.
036600     PERFORM 950-RECORD-TEST-RESULT THRU 950-EXIT.
036700 410-EXIT.
036800     EXIT.
036900*
037000 420-TEST-INSERT-ON-NEW-KEY.
037100*
037110* SAME SEED ROW, DIFFERENT WAREHOUSE -- THE KEY DOESN'T MATCH
037120* ANY EXISTING ROW SO A SECOND ROW MUST BE INSERTED AT 40.00,
037130* LEAVING THE FIRST ROW UNTOUCHED.
037140*
037200     MOVE "NEW KEY CREATES A STOCK RECORD" TO WS-TEST-NAME.
037300     PERFORM 480-RESET-STOCK-TABLE THRU 480-EXIT.
037400     PERFORM 481-SEED-STOCK-ENTRY THRU 481-EXIT.
037500     MOVE "FERTILIZER 10-10-10" TO WS-SOUGHT-ITEM-NAME.
037600     MOVE "WAREHOUSE 22"        TO WS-SOUGHT-WAREHOUSE.
037700     MOVE 12.50                 TO WS-SOUGHT-PRICE.
037800     MOVE 40.00                 TO WS-UPSERT-QUANTITY.
037900     PERFORM 490-UPSERT-TEST-STOCK-ENTRY THRU 490-EXIT.
038000     IF WS-STOCK-TABLE-COUNT = 2
038100         AND WST-QUANTITY (WS-SCAN-IX) = 40.00
038200             MOVE "Y" TO TEST-PASSED-SWITCH
038300     ELSE
038400         MOVE "N" TO TEST-PASSED-SWITCH.
038500     PERFORM 950-RECORD-TEST-RESULT THRU 950-EXIT.
038600 420-EXIT.
038700     EXIT.
038800*
038900 480-RESET-STOCK-TABLE.
039000*
039100     MOVE ZERO TO WS-STOCK-TABLE-COUNT.
039200     SET WS-STOCK-IX TO 1.
039300 485-CLEAR-ONE-ENTRY.
039400     IF WS-STOCK-IX > 10
039500         GO TO 480-EXIT.
039600     MOVE ZERO  TO WST-STOCK-ID (WS-STOCK-IX).
039700     MOVE SPACE TO WST-ITEM-NAME (WS-STOCK-IX).
039800     MOVE SPACE TO WST-WAREHOUSE (WS-STOCK-IX).
039900     MOVE ZERO  TO WST-PRICE (WS-STOCK-IX).
040000     MOVE ZERO  TO WST-QUANTITY (WS-STOCK-IX).
040100     MOVE SPACE TO WST-UNIT (WS-STOCK-IX).
040200     SET WS-STOCK-IX UP BY 1.
040300     GO TO 485-CLEAR-ONE-ENTRY.
040400 480-EXIT.
040500     EXIT.
040600*
040700* 481-SEED-STOCK-ENTRY PLANTS ONE KNOWN ROW AT INDEX 1 --
040800* STOCK-ID 9001, FERTILIZER 10-10-10, WAREHOUSE 14, 12.50,
040900* QUANTITY 100.00 -- THE STARTING POINT FOR EVERY UPSERT AND
041000* CORRECTION TEST IN THIS PROGRAM.
041100*
041200 481-SEED-STOCK-ENTRY.
041300*
041400     MOVE 1 TO WS-STOCK-TABLE-COUNT.
041500     MOVE 9001 TO WS-NEXT-STOCK-ID.
041600     SET WS-STOCK-IX TO 1.
041700     MOVE WS-NEXT-STOCK-ID       TO WST-STOCK-ID (WS-STOCK-IX).
041800     MOVE "FERTILIZER 10-10-10"  TO WST-ITEM-NAME (WS-STOCK-IX).
041900     MOVE "WAREHOUSE 14"         TO WST-WAREHOUSE (WS-STOCK-IX).
042000     MOVE 12.50                  TO WST-PRICE (WS-STOCK-IX).
042100     MOVE 100.00                 TO WST-QUANTITY (WS-STOCK-IX).
042200     MOVE "KG"                   TO WST-UNIT (WS-STOCK-IX).
042300 481-EXIT.
042400     EXIT.
042500*
042600* 490-UPSERT-TEST-STOCK-ENTRY SCANS WS-STOCK-TABLE FOR
042700* WS-SOUGHT-STOCK-KEY, THE SAME SCAN SHAPE AS TRNADD1000'S
042800* 351-SCAN-STOCKMS-FOR-KEY, JUST DRIVEN OVER A TABLE
042900* SUBSCRIPT INSTEAD OF A SEQUENTIAL READ.  WS-SCAN-IX IS LEFT
043000* POINTING AT THE ACCUMULATED OR NEWLY-INSERTED ENTRY SO THE
043100* CALLING TEST PARAGRAPH CAN CHECK IT.
043200*
043300 490-UPSERT-TEST-STOCK-ENTRY.
043400*
043500     MOVE "N" TO ENTRY-FOUND-SWITCH.
043600     SET WS-SCAN-IX TO 1.
043700 491-SCAN-ONE-ENTRY.
043800     IF WS-SCAN-IX > WS-STOCK-TABLE-COUNT
043900         GO TO 492-SCAN-DONE.
044000     IF WST-ITEM-NAME (WS-SCAN-IX) = WS-SOUGHT-ITEM-NAME
044100         AND WST-WAREHOUSE (WS-SCAN-IX) = WS-SOUGHT-WAREHOUSE
044200         AND WST-PRICE (WS-SCAN-IX) = WS-SOUGHT-PRICE
044300             MOVE "Y" TO ENTRY-FOUND-SWITCH
044400             GO TO 492-SCAN-DONE.
044500     SET WS-SCAN-IX UP BY 1.
044600     GO TO 491-SCAN-ONE-ENTRY.
044700 492-SCAN-DONE.
044800     IF WS-TRACE-ON
044900         DISPLAY "TRNTEST1000 -- UPSERT KEY: " WS-SOUGHT-KEY-VIEW
045000         DISPLAY "TRNTEST1000 -- UPSERT QTY: " WS-UPSERT-QTY-WHOLE
045100             "." WS-UPSERT-QTY-DECIMAL.
045200     IF ENTRY-FOUND
045300         ADD WS-UPSERT-QUANTITY TO WST-QUANTITY (WS-SCAN-IX)
045400         GO TO 490-EXIT.
045500     ADD 1 TO WS-STOCK-TABLE-COUNT.
045600     SET WS-SCAN-IX TO WS-STOCK-TABLE-COUNT.
045700     ADD 1 TO WS-NEXT-STOCK-ID.
045800     MOVE WS-NEXT-STOCK-ID      TO WST-STOCK-ID (WS-SCAN-IX).
045900     MOVE WS-SOUGHT-ITEM-NAME   TO WST-ITEM-NAME (WS-SCAN-IX).
046000     MOVE WS-SOUGHT-WAREHOUSE   TO WST-WAREHOUSE (WS-SCAN-IX).
046100     MOVE WS-SOUGHT-PRICE       TO WST-PRICE (WS-SCAN-IX).
046200     MOVE WS-UPSERT-QUANTITY    TO WST-QUANTITY (WS-SCAN-IX).
046300     MOVE "KG"                  TO WST-UNIT (WS-SCAN-IX).
046400 490-EXIT.
046500     EXIT.
046600*
046700* 500-TEST-ZERO-RESIDUAL-CORRECTION AND 600-TEST-NONZERO-
046800* RESIDUAL-CORRECTION PROVE OUT THE TWO BRANCHES OF THE
046900* CORRECTION ADJUSTMENT RULE -- SAME ARITHMETIC AS
047000* TRNCOR2000'S 370-COMPUTE-STOCK-DELTA THROUGH 392, ONLY
047100* APPLIED TO A TABLE ENTRY INSTEAD OF REWRITING STOCKMS.
047200*
047300 500-TEST-ZERO-RESIDUAL-CORRECTION.
047400*
047500     MOVE "ZERO RESIDUAL RELABELS IN PLACE" TO WS-TEST-NAME.
047600     PERFORM 480-RESET-STOCK-TABLE THRU 480-EXIT.
047700     PERFORM 481-SEED-STOCK-ENTRY THRU 481-EXIT.
047800     SET WS-SCAN-IX TO 1.
047900     MOVE "FERTILIZER 8-8-8" TO CR-ITEM-NAME.
048000     MOVE 100.00              TO CR-QUANTITY.
048100     MOVE "KG"                TO CR-UNIT.
048200     MOVE 12.50               TO CR-PRICE.
048300     MOVE "WAREHOUSE 14"      TO CR-WAREHOUSE.
048400     COMPUTE WS-STOCK-DELTA = CR-QUANTITY -
048500         WST-QUANTITY (WS-SCAN-IX).
048600     MOVE WS-STOCK-DELTA TO QE-QUANTITY.
048700     IF WS-TRACE-ON
048800         DISPLAY "TRNTEST1000 -- DELTA: " QE-QUANTITY-WHOLE
048900             "." QE-QUANTITY-DECIMAL.
049000     IF WS-STOCK-DELTA = ZERO
049100         IF WST-ITEM-NAME (WS-SCAN-IX) NOT = CR-ITEM-NAME
049200             MOVE CR-ITEM-NAME TO WST-ITEM-NAME (WS-SCAN-IX).
049300     IF WS-STOCK-DELTA = ZERO
049400         AND WS-STOCK-TABLE-COUNT = 1
049500         AND WST-STOCK-ID (WS-SCAN-IX) = 9001
049600         AND WST-ITEM-NAME (WS-SCAN-IX) = "FERTILIZER 8-8-8"
049700             MOVE "Y" TO TEST-PASSED-SWITCH
049800     ELSE
049900         MOVE "N" TO TEST-PASSED-SWITCH.
050000     PERFORM 950-RECORD-TEST-RESULT THRU 950-EXIT.
050100 500-EXIT.
050200     EXIT.
050300*
050400 600-TEST-NONZERO-RESIDUAL-CORRECTION.
050500*
050600     MOVE "NONZERO RESIDUAL INSERTS A NEW ROW" TO WS-TEST-NAME.
050700     PERFORM 480-RESET-STOCK-TABLE THRU 480-EXIT.
050800     PERFORM 481-SEED-STOCK-ENTRY THRU 481-EXIT.
050900     SET WS-SCAN-IX TO 1.
051000     MOVE "FERTILIZER 10-10-10" TO CR-ITEM-NAME.
051100     MOVE 70.00                  TO CR-QUANTITY.
051200     MOVE "KG"                   TO CR-UNIT.
051300     MOVE 12.50                  TO CR-PRICE.
051400     MOVE "WAREHOUSE 19"         TO CR-WAREHOUSE.
051500     COMPUTE WS-STOCK-DELTA = WST-QUANTITY (WS-SCAN-IX) -      WO-7513
051600         CR-QUANTITY.                                         WO-7513
051700     MOVE WS-STOCK-DELTA TO QE-QUANTITY.
051800     IF WS-TRACE-ON
051900         DISPLAY "TRNTEST1000 -- DELTA: " QE-QUANTITY-WHOLE
052000             "." QE-QUANTITY-DECIMAL.
052100     IF WS-STOCK-DELTA NOT = ZERO
052200         MOVE WS-STOCK-DELTA TO WST-QUANTITY (WS-SCAN-IX)      WO-7513
052300         ADD 1 TO WS-STOCK-TABLE-COUNT
052400         ADD 1 TO WS-NEXT-STOCK-ID
052500         SET WS-SCAN-IX TO WS-STOCK-TABLE-COUNT
052600         MOVE WS-NEXT-STOCK-ID    TO WST-STOCK-ID (WS-SCAN-IX)
052700         MOVE CR-ITEM-NAME        TO WST-ITEM-NAME (WS-SCAN-IX)
052800         MOVE CR-WAREHOUSE        TO WST-WAREHOUSE (WS-SCAN-IX)
052900         MOVE CR-PRICE            TO WST-PRICE (WS-SCAN-IX)
053000         MOVE CR-QUANTITY         TO WST-QUANTITY (WS-SCAN-IX)
053100         MOVE CR-UNIT             TO WST-UNIT (WS-SCAN-IX).
053200     IF WS-STOCK-TABLE-COUNT = 2
053300         AND WST-QUANTITY (1) = 30.00
053400         AND WST-QUANTITY (2) = 70.00
053500             MOVE "Y" TO TEST-PASSED-SWITCH
053600     ELSE
053700         MOVE "N" TO TEST-PASSED-SWITCH.
053800     PERFORM 950-RECORD-TEST-RESULT THRU 950-EXIT.
053900 600-EXIT.
054000     EXIT.
054100*
054200 900-TERMINATE-RUN.
054300*
054310* NO FILES TO CLOSE -- JUST THE RUN TOTALS.
054320*
054400     DISPLAY "TRNTEST1000 -- TESTS RUN      " WS-TESTS-RUN.
054500     DISPLAY "TRNTEST1000 -- TESTS PASSED   " WS-TESTS-PASSED.
054600     DISPLAY "TRNTEST1000 -- TESTS FAILED   " WS-TESTS-FAILED.
054700 900-EXIT.
054800     EXIT.
054900*
055000 950-RECORD-TEST-RESULT.
055100*
055110* EVERY TEST PARAGRAPH ENDS HERE -- TEST-PASSED-SWITCH AND
055120* WS-TEST-NAME MUST BE SET BEFORE THE PERFORM.
055130*
055200     ADD 1 TO WS-TESTS-RUN.
055300     IF TEST-PASSED
055400         ADD 1 TO WS-TESTS-PASSED
055500         DISPLAY "TRNTEST1000 -- PASS: " WS-TEST-NAME
055600     ELSE
055700         ADD 1 TO WS-TESTS-FAILED
055800         DISPLAY "TRNTEST1000 -- FAIL: " WS-TEST-NAME.
055900 950-EXIT.
056000     EXIT.
056100*
