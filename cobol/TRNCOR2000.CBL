000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.      TRNCOR2000.
000400 AUTHOR.          R L HASKELL.
000500 INSTALLATION.    MIDLAND AGRI SUPPLY DATA PROCESSING.
000600 DATE-WRITTEN.    04/02/1991.
000700 DATE-COMPILED.
000800 SECURITY.        UNCLASSIFIED.
000900*
001000*-------------------------------------------------------------*
001100*                                                              *
001200*   TRNCOR2000 -- POST INVENTORY TRANSACTION CORRECTIONS      *
001300*                                                              *
001400*   READS ONE CORRECTION REQUEST PER RECORD FROM CORTRAN,     *
001500*   EDITS IT, LOOKS UP THE ORIGINAL TRANSACTION IT REPLACES   *
001600*   ON TRANLOG BY TRAN-ID, AND APPENDS A NEW TRANSACTION-      *
001700*   RECORD CARRYING THE CORRECTED VALUES.  TRANLOG IS NEVER    *
001800*   REWRITTEN -- A CORRECTION IS A NEW ROW, NOT AN EDIT OF     *
001900*   THE OLD ONE.  THE STOCK-MASTER EFFECT OF THE ORIGINAL      *
002000*   POSTING IS THEN BACKED OUT OF WHATEVER STOCKMS ROW         *
002100*   ABSORBED IT, EITHER BY RELABELING THAT ROW (IF BACKING     *
002200*   IT OUT DRAINS IT TO ZERO) OR BY DECREMENTING IT AND        *
002300*   INSERTING A SEPARATE NEW ROW FOR THE CORRECTED VALUES.     *
002400*   REJECTED REQUESTS ARE WRITTEN TO ERRTRAN AND SKIPPED.      *
002500*                                                              *
002600*-------------------------------------------------------------*
002700*
002800* CHANGE LOG.
002900*
003000*   04/02/91  RLH  WO-4418   ORIGINAL PROGRAM.
003100*   04/19/91  RLH  WO-4418   ADDED ERRTRAN REJECT PATH, SAME AS
003200*                            TRNADD1000'S WO-4417 FIX.
003300*   11/02/92  DJK  WO-4963   UNIT-OF-MEASURE EDIT NOW CASE
003400*                            INSENSITIVE, SAME RULE AS TRNADD1000.
003500*   06/18/94  RLH  WO-5512   STOCK KEY WIDENED TO INCLUDE PRICE,
003600*                            MATCHING TRNADD1000'S WO-5512 FIX --
003700*                            LOOKUP OF THE AFFECTED STOCK ROW NOW
003800*                            COMPARES ALL THREE KEY FIELDS.
003900*   02/09/96  DJK  WO-6011   ADDED RUN-DATE STAMP TO BANNER
004000*                            DISPLAY, MNT1000-STYLE.
004100*   09/22/98  SLM  WO-6680   YEAR 2000 REVIEW -- WINDOWED THE
004200*                            2-DIGIT ACCEPT-FROM-DATE YEAR SO
004300*                            FORMATTED-YEAR STAYS 4 DIGITS.
004400*   01/07/99  SLM  WO-6701   UPSI-0 TRACE SWITCH ADDED FOR
004500*                            OPERATIONS TO TURN ON AT THE
004600*                            CONSOLE WITHOUT A RECOMPILE.
004700*   04/30/03  TJP  WO-7288   SUMMARY COUNTS NOW DISPLAYED AT
004800*                            END OF RUN FOR THE NIGHTLY LOG.
004900*   08/19/04  TJP  WO-7402   STOCKMS DROPPED THE RECORD KEY --
005000*                            SCAN-AND-REWRITE REPLACES INDEXED
005100*                            ACCESS SO THE ZERO-RESIDUAL RELABEL
005200*                            BELOW CAN CHANGE A STOCK ROW'S KEY
005300*                            FIELDS WITHOUT A KEY-CHANGE REWRITE
005400*                            ERROR.  TRANLOG LOOKUP OF THE
005500*                            ORIGINAL TRANSACTION ALREADY SCANNED
005600*                            FROM THE TOP, SO IT IS UNAFFECTED.
005610*   11/03/05  TJP  WO-7512   DROPPED THE EXTRA 01-HEADER THAT
005620*                            PRECEDED EACH RECORD COPY BELOW --
005630*                            EACH COPYBOOK ALREADY OPENS WITH
005640*                            ITS OWN 01, SO THE HEADER WAS A
005650*                            DUPLICATE DATA-NAME.
005660*   11/03/05  TJP  WO-7514   360/361 WERE STAGING THE SOUGHT
005670*                            KEY INTO SK-ITEM-NAME/WAREHOUSE/
005680*                            PRICE, WHICH THE VERY NEXT READ
005690*                            OVERWRITES -- MOVED TO THE NEW
005692*                            WS-SOUGHT-STOCK-KEY GROUP AND
005694*                            WIRED THE SCAN TO COMPARE
005696*                            STOCK-RECORD-KEY-VIEW'S SKV-KEY
005698*                            IN ONE SHOT.
005699*   11/04/05  TJP  WO-7515   ADDED PARAGRAPH-PURPOSE COMMENTARY
005700*                            THROUGH THE 1XX/3XX/9XX PARAGRAPHS
005701*                            -- REVIEWER FLAGGED THE EDIT/SCAN
005702*                            LOGIC AS TOO BARE FOR A SHOP THAT
005703*                            OTHERWISE COMMENTS HEAVILY.
005704*
005800 ENVIRONMENT DIVISION.
005900*
006000 CONFIGURATION SECTION.
006100*
006200 SOURCE-COMPUTER.   IBM-4341.
006300 OBJECT-COMPUTER.   IBM-4341.
006400 SPECIAL-NAMES.
006500     UPSI-0  ON STATUS IS WS-TRACE-ON                             WO-6701
006600             OFF STATUS IS WS-TRACE-OFF.
006700*
006800 INPUT-OUTPUT SECTION.
006900*
007000 FILE-CONTROL.
007100*
007200     SELECT CORTRAN  ASSIGN TO "CORTRAN"
007300                     ORGANIZATION IS LINE SEQUENTIAL.
007400*
007500     SELECT TRANLOG  ASSIGN TO "TRANLOG"
007600                     ORGANIZATION IS SEQUENTIAL
007700                     FILE STATUS IS TRANLOG-FILE-STATUS.
007800*
007900     SELECT STOCKMS  ASSIGN TO "STOCKMS"
008000                     ORGANIZATION IS SEQUENTIAL                   WO-7402
008100                     FILE STATUS IS STOCKMS-FILE-STATUS.
008200*
008300     SELECT ERRTRAN  ASSIGN TO "ERRTRAN"
008400                     ORGANIZATION IS LINE SEQUENTIAL
008500                     FILE STATUS IS ERRTRAN-FILE-STATUS.
008600*
008700     SELECT SEQCTL   ASSIGN TO "SEQCTL"
008800                     ORGANIZATION IS LINE SEQUENTIAL
008900                     FILE STATUS IS SEQCTL-FILE-STATUS.
009000*
009100 DATA DIVISION.
009200*
009300 FILE SECTION.
009400*
009410* CORTRAN, ERRTRAN, AND SEQCTL ARE THE SAME RECORD SHAPES AND
009420* SAME LOGICAL FILES THE NIGHTLY ADD RUN USES -- SEE THE
009430* MATCHING FD BLOCK IN TRNADD1000 FOR HOW EACH ONE IS USED
009440* OUTSIDE THIS PROGRAM.
009450*
009500 FD  CORTRAN.
009600*
009700 01  CORTRAN-RECORD-AREA.
009800     05  FILLER                   PIC X(89).
009900*
010000 FD  TRANLOG.
010100*
010200 01  TRANLOG-RECORD-AREA.
010300     05  FILLER                   PIC X(89).
010400*
010500 FD  STOCKMS.
010600*
010700 01  STOCKMS-RECORD-AREA.
010800     05  FILLER                   PIC X(88).
010900*
011000 FD  ERRTRAN.
011100*
011200 01  ERRTRAN-RECORD-AREA.
011300     05  FILLER                   PIC X(89).
011400*
011500 FD  SEQCTL.
011600*
011700 01  SEQCTL-RECORD-AREA.
011800     05  FILLER                   PIC X(28).
011900*
012000 WORKING-STORAGE SECTION.
012100*
012110* ONE EOF/FOUND SWITCH PER FILE OR LOOKUP, EACH WITH ITS OWN
012120* 88-LEVEL CONDITION-NAME SO THE PROCEDURE DIVISION NEVER TESTS
012130* RAW "Y"/"N" VALUES DIRECTLY.
012140*
012200 01  SWITCHES.
012300     05  CORTRAN-EOF-SWITCH          PIC X   VALUE "N".
012400         88  CORTRAN-EOF                      VALUE "Y".
012500     05  TRANLOG-EOF-SWITCH          PIC X   VALUE "N".
012600         88  TRANLOG-EOF                      VALUE "Y".
012700     05  STOCKMS-EOF-SWITCH          PIC X   VALUE "N".
012800         88  STOCKMS-EOF                      VALUE "Y".
012900     05  ORIGINAL-FOUND-SWITCH       PIC X   VALUE "N".
013000         88  ORIGINAL-FOUND                   VALUE "Y".
013100     05  STOCK-FOUND-SWITCH          PIC X   VALUE "N".
013200         88  STOCK-FOUND                      VALUE "Y".
013300     05  REQUEST-VALID-SWITCH        PIC X   VALUE "N".
013400         88  REQUEST-IS-VALID                 VALUE "Y".
013500     05  FILLER                      PIC X(05).
013600*
013700 77  WS-REQUESTS-READ        PIC 9(7) COMP VALUE ZERO.
013800 77  WS-TRANSACTIONS-POSTED  PIC 9(7) COMP VALUE ZERO.
013900 77  WS-REQUESTS-REJECTED    PIC 9(7) COMP VALUE ZERO.
014000 77  WS-STOCK-NOT-FOUND      PIC 9(7) COMP VALUE ZERO.
014100*
014200 01  FILE-STATUS-FIELDS.
014300     05  TRANLOG-FILE-STATUS     PIC XX.
014400         88  TRANLOG-SUCCESSFUL          VALUE "00".
014500     05  STOCKMS-FILE-STATUS     PIC XX.
014600         88  STOCKMS-SUCCESSFUL          VALUE "00".
014700     05  ERRTRAN-FILE-STATUS     PIC XX.
014800         88  ERRTRAN-SUCCESSFUL          VALUE "00".
014900     05  SEQCTL-FILE-STATUS      PIC XX.
015000         88  SEQCTL-SUCCESSFUL           VALUE "00".
015100     05  FILLER                  PIC X(08).
015200*
015400     COPY "Cobol-Copy-Correq.cpy".                              WO-7512
015500*
015700     COPY "Cobol-Copy-Tranrec.cpy".                             WO-7512
015800*
016000     COPY "Cobol-Copy-Stockrec.cpy".                            WO-7512
016100*
016200* WS-ORIGINAL-TRANSACTION HOLDS THE ORIGINAL TRANSACTION-RECORD
016300* FOUND IN STEP 3, SEPARATELY FROM TRANSACTION-RECORD ITSELF,
016400* SINCE TRANSACTION-RECORD IS REUSED IN STEP 4 TO BUILD AND
016500* WRITE THE NEW, CORRECTED LOG ROW.
016600*
016700 01  WS-ORIGINAL-TRANSACTION.
016800     05  WS-ORIG-TRAN-ID          PIC 9(09).
016900     05  WS-ORIG-ITEM-NAME        PIC X(30).
017000     05  WS-ORIG-QUANTITY         PIC S9(07)V9(02).
017100     05  WS-ORIG-UNIT             PIC X(02).
017200     05  WS-ORIG-PRICE            PIC S9(07)V9(02).
017300     05  WS-ORIG-WAREHOUSE        PIC X(20).
017400     05  FILLER                   PIC X(10).
017500*
017510* WS-SOUGHT-STOCK-KEY HOLDS THE ORIGINAL ITEM/WAREHOUSE/PRICE       WO-7514
017520* WHILE 361-SCAN-STOCKMS-FOR-ORIGINAL SCANS -- IT CANNOT LIVE       WO-7514
017530* IN STOCK-KEY ITSELF, SINCE EACH READ OVERLAYS STOCK-KEY WITH      WO-7514
017540* THE RECORD JUST READ.  WS-SOUGHT-STOCK-KEY-R GIVES THE SAME       WO-7514
017550* KEY ONE 59-BYTE COMPARE AGAINST STOCK-RECORD-KEY-VIEW'S           WO-7514
017560* SKV-KEY, INSTEAD OF FIELD BY FIELD.                               WO-7514
017570 01  WS-SOUGHT-STOCK-KEY.                                           WO-7514
017580     05  WS-SOUGHT-ITEM-NAME      PIC X(30).                       WO-7514
017590     05  WS-SOUGHT-WAREHOUSE      PIC X(20).                       WO-7514
017600     05  WS-SOUGHT-PRICE          PIC S9(07)V9(02).                WO-7514
017610 01  WS-SOUGHT-STOCK-KEY-R REDEFINES WS-SOUGHT-STOCK-KEY.           WO-7514
017620     05  WS-SOUGHT-KEY-FLAT       PIC X(59).                       WO-7514
017630*
017640 01  WS-STOCK-DELTA               PIC S9(07)V9(02).
017700*
017710* WK-ERROR-MESSAGE AND WK-UNIT-UPPER ARE SCRATCH AREAS USED
017720* WHILE EDITING THE INCOMING CORRECTION REQUEST -- NOT PART OF
017730* ANY RECORD LAYOUT.
017740*
017800 01  EDIT-FIELDS.
017900     05  WK-UNIT-UPPER            PIC X(02).
018000     05  WK-ERROR-MESSAGE         PIC X(40)  VALUE SPACE.
018100     05  FILLER                   PIC X(08).
018200*
018300* QUANTITY-EDIT-FIELDS AND ITS REDEFINITION SPLIT THE CORRECTED
018400* QUANTITY INTO WHOLE AND DECIMAL PARTS FOR THE TRACE DISPLAY
018500* BELOW -- INTRINSIC FUNCTIONS ARE NOT USED IN THIS SHOP.
018600*
018700 01  QUANTITY-EDIT-FIELDS.
018800     05  QE-QUANTITY              PIC S9(07)V99.
018900     05  FILLER                   PIC X(02).
019000 01  QUANTITY-EDIT-FIELDS-R REDEFINES QUANTITY-EDIT-FIELDS.
019100     05  QE-QUANTITY-WHOLE        PIC S9(07).
019200     05  QE-QUANTITY-DECIMAL      PIC 99.
019300     05  FILLER                   PIC X(02).
019400*
019500* DATE-FIELDS.  ACCEPT FROM DATE RETURNS A 2-DIGIT YEAR, SO
019600* FORMATTED-YEAR IS BUILT BY WINDOWING IT ABOUT 1950 (SEE THE
019700* 09/22/98 CHANGE-LOG ENTRY ABOVE).
019800*
019900 01  DATE-FIELDS.
020000     05  WS-CURRENT-DATE-6.
020100         10  WS-CD-YY             PIC 99.
020200         10  WS-CD-MM             PIC 99.
020300         10  WS-CD-DD             PIC 99.
020400     05  FORMATTED-DATE           PIC 9(8).
020500     05  FORMATTED-DATE-R REDEFINES FORMATTED-DATE.
020600         10  FORMATTED-YEAR       PIC 9999.
020700         10  FORMATTED-MONTH      PIC 99.
020800         10  FORMATTED-DAY        PIC 99.
020900     05  FILLER                   PIC X(04).
021000*
021100 01  RUN-BANNER-LINE.
021200     05  FILLER                   PIC X(20) VALUE
021300         "TRNCOR2000 RUN DATE ".
021400     05  RB-MONTH                 PIC 99.
021500     05  FILLER                   PIC X    VALUE "/".
021600     05  RB-DAY                   PIC 99.
021700     05  FILLER                   PIC X    VALUE "/".
021800     05  RB-YEAR                  PIC 9999.
021900     05  FILLER                   PIC X(10) VALUE SPACE.
022000*
022100 PROCEDURE DIVISION.
022200*
022300 000-POST-CORRECTIONS.
022400*
022500     PERFORM 100-INITIALIZE-RUN THRU 100-EXIT.
022600     PERFORM 300-POST-ONE-CORRECTION THRU 300-EXIT
022700         UNTIL CORTRAN-EOF.
022800     PERFORM 900-TERMINATE-RUN THRU 900-EXIT.
022900     STOP RUN.
023000*
023100 100-INITIALIZE-RUN.
023200*
023210* STAMPS THE RUN-DATE BANNER, OPENS CORTRAN/ERRTRAN/SEQCTL, AND
023220* PULLS THE NEXT-TRAN-ID/NEXT-STOCK-ID COUNTERS FORWARD FROM
023230* SEQCTL SO THIS RUN PICKS UP WHERE TRNADD1000 LEFT OFF.
023240*
023300     ACCEPT WS-CURRENT-DATE-6 FROM DATE.
023400     IF WS-CD-YY < 50
023500         COMPUTE FORMATTED-YEAR = 2000 + WS-CD-YY                 WO-6680
023600     ELSE
023700         COMPUTE FORMATTED-YEAR = 1900 + WS-CD-YY                 WO-6680
023800     END-IF.
023900     MOVE WS-CD-MM TO FORMATTED-MONTH.
024000     MOVE WS-CD-DD TO FORMATTED-DAY.
024100     MOVE FORMATTED-MONTH TO RB-MONTH.
024200     MOVE FORMATTED-DAY   TO RB-DAY.
024300     MOVE FORMATTED-YEAR  TO RB-YEAR.
024400     DISPLAY RUN-BANNER-LINE.
024500     OPEN INPUT  CORTRAN.
024600     OPEN EXTEND ERRTRAN.
024700     OPEN INPUT  SEQCTL.
024800     READ SEQCTL INTO SEQUENCE-CONTROL-RECORD
024900         AT END
025000             DISPLAY "TRNCOR2000 -- SEQCTL EMPTY, STARTING AT 1"
025100             MOVE 1 TO SC-NEXT-TRAN-ID
025200             MOVE 1 TO SC-NEXT-STOCK-ID.
025300     CLOSE SEQCTL.
025400 100-EXIT.
025500     EXIT.
025600*
025700 300-POST-ONE-CORRECTION.
025800*
025810* ONE PASS THROUGH THE MAIN LOOP -- READ A REQUEST, EDIT IT, FIND
025820* THE ORIGINAL TRANLOG ENTRY AND THE STOCK ROW IT AFFECTED, THEN
025830* LOG THE CORRECTION AND APPLY THE STOCK-QUANTITY ADJUSTMENT.
025840* ANYTHING THAT FAILS EDIT OR LOOKUP FALLS THROUGH TO ERRTRAN.
025850*
025900     PERFORM 310-READ-CORRECTION-REQUEST THRU 310-EXIT.
026000     IF NOT CORTRAN-EOF
026100         ADD 1 TO WS-REQUESTS-READ
026200         PERFORM 320-EDIT-CORRECTION-REQUEST THRU 320-EXIT
026300         IF REQUEST-IS-VALID
026400             PERFORM 340-LOOKUP-ORIGINAL-TRANSACTION THRU 340-EXIT
026500             IF ORIGINAL-FOUND
026600                 PERFORM 350-WRITE-CORRECTED-LOG-RECORD THRU 350-EXIT
026700                 PERFORM 360-LOOKUP-AFFECTED-STOCK-RECORD THRU 360-EXIT
026800                 IF STOCK-FOUND
026900                     PERFORM 370-COMPUTE-STOCK-DELTA THRU 370-EXIT
027000                 ELSE
027100                     ADD 1 TO WS-STOCK-NOT-FOUND
027200                     DISPLAY "TRNCOR2000 -- STOCK NOT FOUND FOR TRAN "
027300                         WS-ORIG-TRAN-ID " -- LOG ENTRY STANDS, NO "
027400                         "STOCK ADJUSTMENT MADE"
027500                 END-IF
027600                 ADD 1 TO WS-TRANSACTIONS-POSTED
027700             ELSE
027800                 MOVE "ORIGINAL TRANSACTION NOT FOUND" TO
027900                     WK-ERROR-MESSAGE
028000                 PERFORM 395-WRITE-ERROR-TRANSACTION THRU 395-EXIT
028100                 ADD 1 TO WS-REQUESTS-REJECTED
028200             END-IF
028300         ELSE
028400             PERFORM 395-WRITE-ERROR-TRANSACTION THRU 395-EXIT
028500             ADD 1 TO WS-REQUESTS-REJECTED
028600         END-IF
028700     END-IF.
028800 300-EXIT.
028900     EXIT.
029000*
029100 310-READ-CORRECTION-REQUEST.
029200*
029210* ONE ROW OF CORTRAN IS ONE REQUEST TO CORRECT A PREVIOUSLY
029220* POSTED TRANSACTION, KEYED BY ITS ORIGINAL TRAN-ID.
029230*
029300     READ CORTRAN INTO CORRECTION-REQUEST
029400         AT END
029500             MOVE "Y" TO CORTRAN-EOF-SWITCH.
029600     IF NOT CORTRAN-EOF AND WS-TRACE-ON
029700         DISPLAY "TRNCOR2000 -- READ CORRECTION FOR "
029800             CR-ORIGINAL-ID.
029900 310-EXIT.
030000     EXIT.
030100*
030200 320-EDIT-CORRECTION-REQUEST.
030300*
030310* FIELD EDITS ON THE INCOMING CORRECTION REQUEST -- SAME SHAPE
030320* OF CHECKS AS TRNADD1000'S 320, SINCE THE CORRECTED VALUES ARE
030330* REWRITTEN OVER THE ORIGINAL AND MUST BE JUST AS CLEAN.  FIRST
030340* FAILURE WINS AND FALLS THROUGH TO 320-EXIT.
030350*
030400     MOVE "Y" TO REQUEST-VALID-SWITCH.
030500     MOVE SPACE TO WK-ERROR-MESSAGE.
030600     IF CR-ORIGINAL-ID NOT > ZERO
030700         MOVE "N" TO REQUEST-VALID-SWITCH
030800         MOVE "ORIGINAL TRANSACTION ID MUST BE GREATER THAN ZERO"
030900             TO WK-ERROR-MESSAGE
031000         GO TO 320-EXIT.
031100     IF CR-ITEM-NAME = SPACE
031200         MOVE "N" TO REQUEST-VALID-SWITCH
031300         MOVE "ITEM NAME REQUIRED" TO WK-ERROR-MESSAGE
031400         GO TO 320-EXIT.
031500     IF CR-QUANTITY NOT > ZERO
031600         MOVE "N" TO REQUEST-VALID-SWITCH
031700         MOVE "QUANTITY MUST BE GREATER THAN ZERO"
031800             TO WK-ERROR-MESSAGE
031900         GO TO 320-EXIT.
032000     IF CR-PRICE NOT > ZERO
032100         MOVE "N" TO REQUEST-VALID-SWITCH
032200         MOVE "PRICE MUST BE GREATER THAN ZERO"
032300             TO WK-ERROR-MESSAGE
032400         GO TO 320-EXIT.
032500     IF CR-WAREHOUSE = SPACE
032600         MOVE "N" TO REQUEST-VALID-SWITCH
032700         MOVE "WAREHOUSE NAME REQUIRED" TO WK-ERROR-MESSAGE
032800         GO TO 320-EXIT.
032900     PERFORM 330-EDIT-UNIT-OF-MEASURE THRU 330-EXIT.
033000     IF NOT (WS-TRACE-ON AND REQUEST-IS-VALID)
033100         GO TO 320-EXIT.
033200     MOVE CR-QUANTITY TO QE-QUANTITY.
033300     DISPLAY "TRNCOR2000 -- QUANTITY WHOLE/DEC "
033400         QE-QUANTITY-WHOLE "/" QE-QUANTITY-DECIMAL.
033500 320-EXIT.
033600     EXIT.
033700*
033800 330-EDIT-UNIT-OF-MEASURE.
033900*
033910* UPPERCASES THE UNIT CODE BEFORE CHECKING IT AGAINST KG/LB SO
033920* A LOWERCASE "kg" ON THE CORRECTION REQUEST DOESN'T REJECT.
033930*
034000     MOVE CR-UNIT TO WK-UNIT-UPPER.
034100     INSPECT WK-UNIT-UPPER CONVERTING                             WO-4963
034200         "abcdefghijklmnopqrstuvwxyz" TO
034300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
034400     IF WK-UNIT-UPPER = "KG" OR WK-UNIT-UPPER = "LB"
034500         MOVE WK-UNIT-UPPER TO CR-UNIT
034600     ELSE
034700         MOVE "N" TO REQUEST-VALID-SWITCH
034800         MOVE "UNKNOWN UNIT" TO WK-ERROR-MESSAGE.
034900 330-EXIT.
035000     EXIT.
035100*
035200 340-LOOKUP-ORIGINAL-TRANSACTION.
035300*
035310* TRANLOG HAS NO KEY EITHER (SEE WO-7402/WO-7511) -- THE ONLY WAY
035320* TO FIND THE ORIGINAL POSTING IS TO SCAN IT TOP TO BOTTOM
035330* COMPARING TR-TRAN-ID AGAINST CR-ORIGINAL-ID.
035340*
035400     MOVE "N" TO ORIGINAL-FOUND-SWITCH.
035500     MOVE "N" TO TRANLOG-EOF-SWITCH.
035600     OPEN INPUT TRANLOG.
035700     PERFORM 341-SCAN-TRANLOG-FOR-ORIGINAL THRU 341-EXIT
035800         UNTIL TRANLOG-EOF OR ORIGINAL-FOUND.
035900     CLOSE TRANLOG.
036000 340-EXIT.
036100     EXIT.
036200*
036300 341-SCAN-TRANLOG-FOR-ORIGINAL.
036400*
036410* ONE STEP OF THE SCAN -- A MISS JUST FALLS THROUGH AND LETS THE
036420* 340 PERFORM LOOP TRY THE NEXT TRANLOG ROW.
036430*
036500     READ TRANLOG INTO TRANSACTION-RECORD
036600         AT END
036700             MOVE "Y" TO TRANLOG-EOF-SWITCH.
036800     IF NOT TRANLOG-EOF AND TR-TRAN-ID = CR-ORIGINAL-ID
036900         MOVE "Y" TO ORIGINAL-FOUND-SWITCH
037000         MOVE TR-TRAN-ID    TO WS-ORIG-TRAN-ID
037100         MOVE TR-ITEM-NAME  TO WS-ORIG-ITEM-NAME
037200         MOVE TR-QUANTITY   TO WS-ORIG-QUANTITY
037300         MOVE TR-UNIT       TO WS-ORIG-UNIT
037400         MOVE TR-PRICE      TO WS-ORIG-PRICE
037500         MOVE TR-WAREHOUSE  TO WS-ORIG-WAREHOUSE.
037600 341-EXIT.
037700     EXIT.
037800*
037900 350-WRITE-CORRECTED-LOG-RECORD.
038000*
038010* A CORRECTION IS NOT A REWRITE OF THE ORIGINAL TRANLOG ROW -- IT
038020* IS APPENDED AS A NEW ROW UNDER A NEW TRAN-ID, SO THE ORIGINAL
038030* POSTING STAYS ON THE LOG FOR AUDIT.
038040*
038100     OPEN EXTEND TRANLOG.
038200     MOVE SC-NEXT-TRAN-ID TO TR-TRAN-ID.
038300     MOVE CR-ITEM-NAME   TO TR-ITEM-NAME.
038400     MOVE CR-QUANTITY    TO TR-QUANTITY.
038500     MOVE CR-UNIT        TO TR-UNIT.
038600     MOVE CR-PRICE       TO TR-PRICE.
038700     MOVE CR-WAREHOUSE   TO TR-WAREHOUSE.
038800     WRITE TRANLOG-RECORD-AREA FROM TRANSACTION-RECORD.
038900     ADD 1 TO SC-NEXT-TRAN-ID.
039000     CLOSE TRANLOG.
039100 350-EXIT.
039200     EXIT.
039300*
039400 360-LOOKUP-AFFECTED-STOCK-RECORD.
039500*
039510* THE ORIGINAL TRANSACTION'S ITEM/WAREHOUSE/PRICE IDENTIFIES      WO-7514
039520* WHICH STOCKMS ROW CARRIES THE BALANCE THAT HAS TO MOVE.         WO-7514
039530*                                                                 WO-7514
039600     MOVE WS-ORIG-ITEM-NAME  TO WS-SOUGHT-ITEM-NAME.             WO-7514
039700     MOVE WS-ORIG-WAREHOUSE  TO WS-SOUGHT-WAREHOUSE.             WO-7514
039800     MOVE WS-ORIG-PRICE      TO WS-SOUGHT-PRICE.                 WO-7514
039900     MOVE "N" TO STOCK-FOUND-SWITCH.
040000     MOVE "N" TO STOCKMS-EOF-SWITCH.
040100     OPEN I-O STOCKMS.
040200     PERFORM 361-SCAN-STOCKMS-FOR-ORIGINAL THRU 361-EXIT
040300         UNTIL STOCKMS-EOF OR STOCK-FOUND.
040400     IF NOT STOCK-FOUND
040500         CLOSE STOCKMS.
040600 360-EXIT.
040700     EXIT.
040800*
040900 361-SCAN-STOCKMS-FOR-ORIGINAL.
041000*
041010* STOCKMS HAS NO KEY EITHER -- SAME SCAN-AND-COMPARE SHAPE AS
041020* TRNADD1000'S 351, NOW AGAINST SKV-KEY (WO-7514).
041030*
041100     READ STOCKMS INTO STOCK-RECORD
041200         AT END
041300             MOVE "Y" TO STOCKMS-EOF-SWITCH.
041400     IF NOT STOCKMS-EOF                                          WO-7514
041500         AND SKV-KEY = WS-SOUGHT-KEY-FLAT                        WO-7514
041800             MOVE "Y" TO STOCK-FOUND-SWITCH.
041900 361-EXIT.
042000     EXIT.
042100*
042200 370-COMPUTE-STOCK-DELTA.
042300*
042310* THE CORRECTION ADJUSTMENT RULE -- WHATEVER IS LEFT OF THE
042320* ORIGINAL QUANTITY ON THE STOCK ROW AFTER BACKING OUT THE
042330* TRANSACTION BEING CORRECTED IS THE RESIDUAL.  ZERO MEANS THE
042340* CORRECTED FIGURES JUST REPLACE THE ORIGINAL ONES IN PLACE;
042350* NONZERO MEANS THE OLD ROW KEEPS ONLY THE RESIDUAL AND A NEW
042360* ROW IS INSERTED FOR THE CORRECTED ITEM/QUANTITY.
042370*
042400     COMPUTE WS-STOCK-DELTA = ST-QUANTITY - WS-ORIG-QUANTITY.
042500     EVALUATE WS-STOCK-DELTA
042600         WHEN ZERO
042700             PERFORM 380-APPLY-ZERO-DELTA THRU 380-EXIT
042800         WHEN OTHER
042900             PERFORM 390-APPLY-NONZERO-DELTA THRU 390-EXIT
043000     END-EVALUATE.
043100 370-EXIT.
043200     EXIT.
043300*
043400 380-APPLY-ZERO-DELTA.
043500*
043510* NO NET CHANGE IN QUANTITY -- THE ROW STAYS ONE ROW, JUST
043520* REWRITTEN FIELD BY FIELD WITH WHATEVER THE CORRECTION CHANGED.
043530*
043600     IF SK-ITEM-NAME NOT = CR-ITEM-NAME
043700         MOVE CR-ITEM-NAME TO SK-ITEM-NAME.
043800     IF ST-QUANTITY NOT = CR-QUANTITY
043900         MOVE CR-QUANTITY TO ST-QUANTITY.
044000     IF ST-UNIT NOT = CR-UNIT
044100         MOVE CR-UNIT TO ST-UNIT.
044200     IF SK-PRICE NOT = CR-PRICE
044300         MOVE CR-PRICE TO SK-PRICE.
044400     IF SK-WAREHOUSE NOT = CR-WAREHOUSE
044500         MOVE CR-WAREHOUSE TO SK-WAREHOUSE.
044600     MOVE STOCK-RECORD TO STOCKMS-RECORD-AREA.
044700     REWRITE STOCKMS-RECORD-AREA.
044800     IF NOT STOCKMS-SUCCESSFUL
044900         DISPLAY "TRNCOR2000 -- REWRITE FAILED ON STOCKMS "
045000             SK-ITEM-NAME " STATUS " STOCKMS-FILE-STATUS.
045100     CLOSE STOCKMS.
045200 380-EXIT.
045300     EXIT.
045400*
045500 390-APPLY-NONZERO-DELTA.
045600*
045610* THE OLD ROW'S QUANTITY IS SET TO THE RESIDUAL -- NOT DECREMENTED
045620* BY IT -- AND A SEPARATE ROW IS INSERTED BELOW FOR THE CORRECTED
045630* ITEM/QUANTITY (SEE 392).
045640*
045700     MOVE WS-STOCK-DELTA TO ST-QUANTITY.
045800     MOVE STOCK-RECORD TO STOCKMS-RECORD-AREA.
045900     REWRITE STOCKMS-RECORD-AREA.
046000     IF NOT STOCKMS-SUCCESSFUL
046100         DISPLAY "TRNCOR2000 -- REWRITE FAILED ON STOCKMS "
046200             SK-ITEM-NAME " STATUS " STOCKMS-FILE-STATUS.
046300     CLOSE STOCKMS.
046400     PERFORM 392-INSERT-CORRECTED-STOCK-RECORD THRU 392-EXIT.
046500 390-EXIT.
046600     EXIT.
046700*
046800 392-INSERT-CORRECTED-STOCK-RECORD.
046900*
046910* NEW ROW FOR THE CORRECTED ITEM/WAREHOUSE/PRICE/QUANTITY, ONE-UP
046920* STOCK-ID FROM SEQCTL, SAME AS TRNADD1000'S 370.
046930*
047000     OPEN EXTEND STOCKMS.
047100     MOVE SC-NEXT-STOCK-ID TO ST-STOCK-ID.
047200     MOVE CR-ITEM-NAME    TO SK-ITEM-NAME.
047300     MOVE CR-WAREHOUSE    TO SK-WAREHOUSE.
047400     MOVE CR-PRICE        TO SK-PRICE.
047500     MOVE CR-QUANTITY     TO ST-QUANTITY.
047600     MOVE CR-UNIT         TO ST-UNIT.
047700     MOVE STOCK-RECORD     TO STOCKMS-RECORD-AREA.
047800     WRITE STOCKMS-RECORD-AREA.
047900     IF NOT STOCKMS-SUCCESSFUL
048000         DISPLAY "TRNCOR2000 -- WRITE FAILED ON STOCKMS "
048100             SK-ITEM-NAME " STATUS " STOCKMS-FILE-STATUS.
048200     ADD 1 TO SC-NEXT-STOCK-ID.
048300     CLOSE STOCKMS.
048400 392-EXIT.
048500     EXIT.
048600*
048700 395-WRITE-ERROR-TRANSACTION.
048800*
048810* FAILED EDITS AND "ORIGINAL NOT FOUND" LOOKUPS BOTH LAND HERE --
048820* THE REQUEST IS LOGGED TO ERRTRAN AND THE RUN MOVES ON.
048830*
048900     DISPLAY "TRNCOR2000 -- REJECTED: " WK-ERROR-MESSAGE.
049000     MOVE CORRECTION-REQUEST TO ERRTRAN-RECORD-AREA.
049100     WRITE ERRTRAN-RECORD-AREA.
049200     IF NOT ERRTRAN-SUCCESSFUL
049300         DISPLAY "TRNCOR2000 -- WRITE ERROR ON ERRTRAN "
049400             ERRTRAN-FILE-STATUS.
049500 395-EXIT.
049600     EXIT.
049700*
049800 900-TERMINATE-RUN.
049900*
049910* WRITES SEQCTL BACK OUT WITH THE COUNTERS AS THEY STAND AFTER
049920* THIS RUN, THEN DISPLAYS THE NIGHTLY RUN TOTALS.
049930*
050000     CLOSE CORTRAN ERRTRAN.
050100     OPEN OUTPUT SEQCTL.
050200     WRITE SEQCTL-RECORD-AREA FROM SEQUENCE-CONTROL-RECORD.
050300     CLOSE SEQCTL.
050400     DISPLAY "TRNCOR2000 -- REQUESTS READ        " WS-REQUESTS-READ.
050500     DISPLAY "TRNCOR2000 -- TRANSACTIONS POSTED   "
050600         WS-TRANSACTIONS-POSTED.
050700     DISPLAY "TRNCOR2000 -- REQUESTS REJECTED     "
050800         WS-REQUESTS-REJECTED.
050900     DISPLAY "TRNCOR2000 -- STOCK RECORDS NOT FOUND "
051000         WS-STOCK-NOT-FOUND.
051100 900-EXIT.
051200     EXIT.
051300*
