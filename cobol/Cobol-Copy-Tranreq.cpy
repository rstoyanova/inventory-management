000100*******************************************************
000200** TRANSACTION REQUEST RECORD LAYOUT
000300**
000400** One unposted transaction, read by TRNADD1000 from
000500** REQTRAN in arrival order.  Every field is required; see
000600** TRNADD1000's 320-EDIT-TRANSACTION-REQUEST paragraph for
000700** the field validation rules.
000800*******************************************************
000900*
001000 01  TRANSACTION-REQUEST.
001100     05  RQ-ITEM-NAME                 PIC X(30).
001200     05  RQ-QUANTITY                  PIC S9(07)V9(02).
001300     05  RQ-UNIT                      PIC X(02).
001400     05  RQ-PRICE                     PIC S9(07)V9(02).
001500     05  RQ-WAREHOUSE                 PIC X(20).
001600     05  FILLER                       PIC X(10).
001700*
