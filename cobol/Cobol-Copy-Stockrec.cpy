000100*******************************************************
000200** STOCK MASTER RECORD LAYOUT
000300**
000400** One row per distinct item/warehouse/price combination.
000500** The business key is SK-ITEM-NAME + SK-WAREHOUSE +
000600** SK-PRICE, laid out contiguously below and named as a
000700** group, STOCK-KEY, for compare and MOVE purposes only --
000800** STOCKMS CARRIES NO RECORD KEY (SEE WO-7402).  A ROW IS
000900** FOUND BY SCANNING STOCKMS FROM THE TOP AND COMPARING
001000** STOCK-KEY, NOT BY A KEYED READ.  ST-STOCK-ID IS THE 1-UP
001100** SURROGATE ASSIGNED AT INSERT TIME -- IT PLAYS NO PART IN
001200** FINDING "THE" STOCK ROW FOR AN ITEM; STOCK-KEY DOES THAT.
001300*******************************************************
001350*
001400 01  STOCK-RECORD.
001500     05  ST-STOCK-ID                  PIC 9(09).
001600     05  STOCK-KEY.
001700         10  SK-ITEM-NAME              PIC X(30).
001800         10  SK-WAREHOUSE              PIC X(20).
001900         10  SK-PRICE                  PIC S9(07)V9(02).
002000     05  ST-QUANTITY                  PIC S9(07)V9(02).
002100     05  ST-UNIT                      PIC X(02).
002200         88  ST-UNIT-IS-VALID                 VALUE "KG" "LB".
002300     05  FILLER                       PIC X(09).
002400*
002500** Alternate view of the record giving direct access to the
002600** key bytes as one 59-byte field, for the WS-SOUGHT-KEY
002700** compare in TRNADD1000/TRNCOR2000's scan paragraphs --
002800** not used as a RECORD KEY; STOCKMS has none (WO-7402).
002900*
003100 01  STOCK-RECORD-KEY-VIEW REDEFINES STOCK-RECORD.
003200     05  SKV-STOCK-ID                 PIC 9(09).
003300     05  SKV-KEY                      PIC X(59).
003400     05  FILLER                       PIC X(20).
003500*
